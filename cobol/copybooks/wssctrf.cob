000100*****************************************
000200*                                       *
000300*  Record Definition For Tariff        *
000400*       Parameter Card                 *
000500*     Single record - defaults apply   *
000600*     if absent or blank, see          *
000700*     sc015-Apply-Tariff-Defaults.     *
000800*****************************************
000900*  File size 48 bytes incl filler.
001000*
001100* 04/12/25 sca - Created.
001200* 19/12/25 sca - Widened growth pct to 9(3)v99 - board
001300*                asked for up to 999% scenarios.
001400*
001500 01  SC-Tariff-Record.
001600     03  TR-Std-Cost-Per-GB     pic 9(3)v9(4) comp-3.
001700*                                   def 0.0400
001800     03  TR-Cold-Cost-Per-GB    pic 9(3)v9(4) comp-3.
001900*                                   def 0.0100
002000     03  TR-Archive-Cost-Per-GB pic 9(3)v9(4) comp-3.
002100*                                   def 0.0050
002200     03  TR-Meta-Cost-Per-File  pic 9(1)v9(6) comp-3.
002300*                                   def 0.000100
002400     03  TR-Network-Cost-Per-GB pic 9(3)v9(4) comp-3.
002500*                                   def 0.0100
002600     03  TR-Cold-Threshold-Days pic 9(5)      comp.
002700*                                   def 180
002800     03  TR-Growth-Rate-Pct     pic 9(3)v9(2) comp-3.
002900*                                   def 20.00
003000     03  filler                 pic x(15).
003100*
003200 
