000100*****************************************
000200*                                       *
000300*   Working Storage For The Storage    *
000400*   Cost Advisor Run - Grand Totals,   *
000500*   Category Accumulators, Waste and   *
000600*   Cost Figures And All The Planner   *
000700*   And Report Tables.                 *
000800*****************************************
000900* This is the "wsfinal.cob" of this system - every section
001000* of sc010 from sc030 onward reads or builds something in
001100* here.  Keep field order matching the printed report
001200* sequence so the report-writing sections read top to
001300* bottom through this copybook.
001400*
001500* 05/12/25 sca - Created.
001600* 12/12/25 sca - Added category savings table (was 5 loose
001700*                groups of fields, too easy to mis-sequence
001800*                when adding compression).
001900* 20/12/25 sca - Added risk / recommendation / opportunity
002000*                / priority / plan tables for sc06x-sc10x.
002100* 03/01/26 sca - Run-date split into parts, redefined flat,
002200*                same idea as WS-Test-Date in pyrgstr.
002300* 18/01/26 sca - Dir table small/large split redefined as
002400*                a flat pair for the ratio calc loop.
002500* 27/01/26 sca - Pattern list upper-cased - sc035 upper-cases
002600*                FM-Path before the scan so the match comes
002700*                out case-insensitive, storage planning
002800*                wants mixed-case paths caught the same.
002900* 02/02/26 sca - Added cold/duplicate sort staging tables -
003000*                audit of the classified-detail file found
003100*                it has to come out score descending for
003200*                these two categories, not scan order.
003300* 03/02/26 sca - Added the two sort-swap holds to go with the
003400*                staging tables above, req by sc062/sc039.
003500* 04/02/26 sca - Missed the orphan category in the sort-order
003600*                review - added SC-Orphan-Sort-Table and its
003700*                swap hold, req by new sc047.
003800*
003900 01  SC-Run-Control.
004000     03  WS-Run-Date-Parts.
004100         05  WS-Run-CCYY        pic 9(4).
004200         05  WS-Run-MM          pic 99.
004300         05  WS-Run-DD          pic 99.
004400     03  WS-Run-Date9 redefines WS-Run-Date-Parts
004500                            pic 9(8).
004600     03  WS-Page-Cnt            pic 9(3)  comp value zero.
004700     03  WS-Line-Cnt            pic 9(3)  comp value zero.
004800     03  WS-No-Files-Found-Flag pic x     value "N".
004900     03  filler                 pic x(10).
005000*
005100 01  SC-Grand-Totals.
005200     03  WS-Total-Files         pic 9(6)     comp value zero.
005300     03  WS-Total-Size-Bytes    pic 9(18)    comp value zero.
005400     03  WS-Total-Size-GB       pic 9(9)v9999 comp-3 value zero.
005500     03  filler                 pic x(10).
005600*
005700 01  SC-Category-Totals.
005800     03  WS-Cold-Count          pic 9(6) comp value zero.
005900     03  WS-Cold-Size-Bytes     pic 9(18) comp value zero.
006000     03  WS-Cold-Size-GB        pic 9(9)v9999 comp-3 value zero.
006100     03  WS-Dup-Count           pic 9(6) comp value zero.
006200     03  WS-Dup-Size-Bytes      pic 9(18) comp value zero.
006300     03  WS-Dup-Size-GB         pic 9(9)v9999 comp-3 value zero.
006400     03  WS-Small-Count         pic 9(6) comp value zero.
006500     03  WS-Small-Size-Bytes    pic 9(18) comp value zero.
006600     03  WS-Small-High-Count    pic 9(6) comp value zero.
006700     03  WS-Small-Med-Count     pic 9(6) comp value zero.
006800     03  WS-Empty-Count         pic 9(6) comp value zero.
006900     03  WS-Empty-Size-Bytes    pic 9(18) comp value zero.
007000     03  WS-Over-Repl-Count     pic 9(6) comp value zero.
007100     03  WS-Over-Repl-Size-Bytes pic 9(18) comp value zero.
007200     03  WS-Over-Repl-Size-GB   pic 9(9)v9999 comp-3 value zero.
007300     03  WS-Orphan-Count        pic 9(6) comp value zero.
007400     03  WS-Orphan-Size-Bytes   pic 9(18) comp value zero.
007500     03  WS-Orphan-Size-GB      pic 9(9)v9999 comp-3 value zero.
007600     03  WS-Small-Files-Pct     pic s9(3)v99 comp-3 value zero.
007700     03  WS-Over-Repl-Pct       pic s9(3)v99 comp-3 value zero.
007800     03  WS-Critical-Issues     pic 9(6) comp value zero.
007900     03  WS-Moderate-Issues     pic 9(6) comp value zero.
008000     03  WS-Waste-Factor        pic s9(7)v99 comp-3 value zero.
008100     03  filler                 pic x(12).
008200*
008300 01  SC-Waste-Totals.
008400     03  WS-Replication-Waste-Bytes pic 9(18) comp value zero.
008500     03  WS-Empty-File-Waste-Bytes  pic 9(18) comp value zero.
008600     03  WS-Small-File-Overhead-Bytes
008700                                pic 9(18) comp value zero.
008800     03  WS-Total-Waste             pic 9(18) comp value zero.
008900     03  WS-Waste-Pct          pic s9(3)v99 comp-3 value zero.
009000     03  filler                 pic x(10).
009100*
009200 01  SC-Cost-Totals.
009300     03  WS-Storage-Cost        pic s9(7)v9999 comp-3 value zero.
009400     03  WS-Metadata-Cost       pic s9(7)v9999 comp-3 value zero.
009500     03  WS-Small-File-Overhead-Cost
009600                                pic s9(7)v9999 comp-3 value zero.
009700     03  WS-Network-Cost        pic s9(7)v9999 comp-3 value zero.
009800     03  WS-Total-Monthly       pic s9(7)v9999 comp-3 value zero.
009900     03  WS-Total-Annual        pic s9(8)v9999 comp-3 value zero.
010000     03  WS-Cost-Per-GB         pic s9(5)v9999 comp-3 value zero.
010100     03  filler                 pic x(10).
010200*
010300* Per-category savings - occurs 1=cold 2=small 3=repl
010400* 4=cleanup 5=compression, see sc041 thru sc045.
010500*
010600 01  SC-Category-Savings-Table.
010700     03  SC-Cat-Entry occurs 5 indexed by Cat-Ix.
010800         05  CAT-Name           pic x(12).
010900         05  CAT-Current        pic s9(7)v99 comp-3.
011000         05  CAT-Optimized      pic s9(7)v99 comp-3.
011100         05  CAT-Savings        pic s9(7)v99 comp-3.
011200         05  CAT-Savings-Pct    pic s9(3)v99 comp-3.
011300         05  CAT-Annual         pic s9(8)v99 comp-3.
011400         05  CAT-Affected-GB    pic s9(7)v9999 comp-3.
011500         05  CAT-Impl-Cost      pic s9(7)v99 comp-3.
011600     03  filler                 pic x(8).
011700*
011800 01  SC-Cost-Summary-Totals.
011900     03  WS-Total-Monthly-Savings
012000                                pic s9(7)v99 comp-3 value zero.
012100     03  WS-Total-Annual-Savings
012200                                pic s9(8)v99 comp-3 value zero.
012300     03  WS-Total-Implementation-Cost
012400                                pic s9(7)v99 comp-3 value zero.
012500     03  WS-Payback-Months      pic 9(6)v99 comp-3 value zero.
012600     03  WS-Payback-NA-Flag     pic x value "N".
012700     03  WS-ROI-Pct             pic s9(5)v99 comp-3 value zero.
012800     03  WS-ROI-NA-Flag         pic x value "N".
012900     03  WS-Optimized-Monthly   pic s9(7)v99 comp-3 value zero.
013000     03  WS-Cost-Reduction-Pct  pic s9(3)v99 comp-3 value zero.
013100     03  filler                 pic x(10).
013200*
013300 01  SC-Growth-Table.
013400     03  SC-Growth-Entry occurs 3 indexed by Grw-Ix.
013500         05  GRW-Year           pic 9 comp.
013600         05  GRW-Size-GB        pic s9(9)v9999 comp-3.
013700         05  GRW-Monthly        pic s9(7)v99 comp-3.
013800         05  GRW-Annual         pic s9(8)v99 comp-3.
013900     03  WS-Three-Year-Total    pic s9(8)v99 comp-3 value zero.
014000     03  filler                 pic x(8).
014100*
014200 01  SC-Efficiency-Figures.
014300     03  WS-Avg-File-Size-MB   pic s9(9)v9999 comp-3 value zero.
014400     03  WS-Efficiency-Score   pic s9(3)v99 comp-3 value zero.
014500     03  WS-Size-Recommendation
014600                                pic x(28) value space.
014700     03  filler                 pic x(8).
014800*
014900 01  SC-Cluster-Health-Figures.
015000     03  WS-Utilization-Pct    pic s9(3)v99 comp-3 value zero.
015100     03  WS-Cluster-Health-Status
015200                                pic x(10) value space.
015300     03  filler                 pic x(10).
015400*
015500 01  SC-Risk-Table.
015600     03  SC-Risk-Count          pic 9 comp value zero.
015700     03  SC-Risk-Entry occurs 4 indexed by Risk-Ix.
015800         05  RISK-Name          pic x(20).
015900         05  RISK-Severity      pic x(8).
016000         05  RISK-Score         pic 9(3) comp.
016100     03  WS-Risk-Score-Total    pic 9(4) comp value zero.
016200     03  WS-Risk-Level          pic x(8) value space.
016300     03  filler                 pic x(8).
016400*
016500 01  SC-Opportunity-Table.
016600     03  SC-Opp-Entry occurs 5 indexed by Opp-Ix.
016700         05  OPP-Name           pic x(24).
016800         05  OPP-Monthly-Savings
016900                                pic s9(7)v99 comp-3.
017000         05  OPP-Priority       pic x(8).
017100     03  WS-Total-Projected-Monthly
017200                                pic s9(7)v99 comp-3 value zero.
017300     03  WS-Total-Projected-Annual
017400                                pic s9(8)v99 comp-3 value zero.
017500     03  WS-Projected-Savings-Pct
017600                                pic s9(3)v99 comp-3 value zero.
017700     03  WS-Projected-Optimized-Monthly
017800                                pic s9(7)v99 comp-3 value zero.
017900     03  WS-Projected-Confidence
018000                                pic x(8) value space.
018100     03  filler                 pic x(8).
018200*
018300 01  SC-Recommendation-Table.
018400     03  SC-Reco-Count          pic 9 comp value zero.
018500     03  SC-Reco-Entry occurs 3 indexed by Reco-Ix.
018600         05  RECO-Priority      pic 9 comp.
018700         05  RECO-Action        pic x(24).
018800         05  RECO-Monthly-Savings
018900                                pic s9(7)v99 comp-3.
019000         05  RECO-Annual-Savings
019100                                pic s9(8)v99 comp-3.
019200         05  RECO-Timeline      pic x(12).
019300     03  WS-Reco-Total-Monthly  pic s9(7)v99 comp-3 value zero.
019400     03  WS-Reco-Total-Annual   pic s9(8)v99 comp-3 value zero.
019500     03  filler                 pic x(8).
019600*
019700 01  SC-Priority-Table.
019800     03  SC-Priority-Entry occurs 4 indexed by Pri-Ix.
019900         05  PRI-Category       pic x(28).
020000         05  PRI-Priority       pic x(6).
020100         05  PRI-Impact         pic x(6).
020200         05  PRI-Savings-GB     pic s9(7)v9999 comp-3.
020300         05  PRI-Sort-Score     pic 9(3) comp.
020400     03  filler                 pic x(8).
020500*
020600 01  SC-Plan-Table.
020700     03  SC-Plan-Count          pic 9 comp value zero.
020800     03  SC-Plan-Entry occurs 4 indexed by Plan-Ix.
020900         05  PLAN-Category      pic x(20).
021000         05  PLAN-Affected-GB   pic s9(7)v9999 comp-3.
021100         05  PLAN-Monthly-Savings
021200                                pic s9(7)v99 comp-3.
021300         05  PLAN-Complexity    pic x(6).
021400         05  PLAN-Complexity-Weight
021500                                pic 9 comp.
021600     03  WS-Plan-Total-Monthly  pic s9(7)v99 comp-3 value zero.
021700     03  WS-Plan-Total-Annual   pic s9(8)v99 comp-3 value zero.
021800     03  WS-Plan-Total-GB       pic s9(7)v9999 comp-3 value zero.
021900     03  WS-Plan-Roi-Months     pic s9(5)v99 comp-3 value zero.
022000     03  WS-Plan-Roi-NA-Flag    pic x value "N".
022100     03  WS-Plan-Complexity-Total
022200                                pic 9(3) comp value zero.
022300     03  WS-Plan-Impl-Time      pic x(14) value space.
022400     03  filler                 pic x(8).
022500*
022600* Directory statistics, one entry per distinct parent
022700* directory found in the scan, see sc036.
022800*
022900 01  SC-Directory-Table.
023000     03  WS-Max-Dirs            pic 9(4) comp value 200.
023100     03  SC-Dir-Count           pic 9(4) comp value zero.
023200     03  SC-Problematic-Dir-Count
023300                                pic 9(4) comp value zero.
023400     03  SC-Dir-Entry occurs 200 indexed by Dir-Ix.
023500         05  DIR-Path           pic x(120).
023600         05  DIR-File-Split.
023700             07  DIR-Small-Files
023800                                pic 9(5) comp.
023900             07  DIR-Large-Files
024000                                pic 9(5) comp.
024100         05  DIR-File-Split-Arr redefines DIR-File-Split.
024200             07  DIR-Split-Value
024300                                pic 9(5) comp occurs 2.
024400         05  DIR-File-Count     pic 9(5) comp.
024500         05  DIR-Total-Size     pic 9(18) comp.
024600         05  DIR-Avg-File-Size  pic 9(15)v99 comp-3.
024700         05  DIR-Small-Ratio    pic 9v9999 comp-3.
024800         05  DIR-Problematic-Flag
024900                                pic x value "N".
025000         05  filler             pic x(9).
025100*
025200* Size-group table used for the duplicate-candidate rule,
025300* one entry per distinct FM-Size seen, see sc032/sc033.
025400*
025500 01  SC-Size-Group-Table.
025600     03  WS-Max-Size-Groups     pic 9(4) comp value 500.
025700     03  SC-Size-Group-Count    pic 9(4) comp value zero.
025800     03  SC-Size-Group-Entry occurs 500
025900                            indexed by SGrp-Ix.
026000         05  SGrp-Size          pic 9(15) comp.
026100         05  SGrp-Count         pic 9(5) comp.
026200     03  filler                 pic x(8).
026300*
026400* Orphaned-temp-file pattern list, checked in list order so
026500* the FIRST match wins - laid out exactly like the old
026600* System-File-Names block in wsnames.cob (literal FILLERs
026700* redefined as a table) so the order is obvious on sight.
026800* No trailing filler on this pair or the length list below -
026900* both are a literal-constant block paired with a REDEFINES
027000* table view over the same bytes, and padding one side without
027100* the other would break the byte-for-byte alignment the
027200* REDEFINES depends on.
027300*
027400 01  SC-Pattern-List.
027500     03  pic x(12) value "/TMP/".
027600     03  pic x(12) value "/VAR/TMP/".
027700     03  pic x(12) value "/_TEMPORARY/".
027800     03  pic x(12) value "/TEMP/".
027900     03  pic x(12) value ".TMP".
028000     03  pic x(12) value ".TEMP".
028100     03  pic x(12) value ".BAK".
028200     03  pic x(12) value ".BACKUP".
028300     03  pic x(12) value "_TMP".
028400     03  pic x(12) value "_TEMP".
028500 01  SC-Pattern-Table redefines SC-Pattern-List.
028600     03  SC-Pattern occurs 10   pic x(12).
028700*
028800* Actual character length of each pattern above, same order -
028900* needed because the scan below has to know how many bytes
029000* of SC-Pattern (WS-Ix) are significant, the rest is spaces.
029100*
029200 01  SC-Pattern-Len-List.
029300     03  pic 9(2) value 05.
029400     03  pic 9(2) value 09.
029500     03  pic 9(2) value 12.
029600     03  pic 9(2) value 06.
029700     03  pic 9(2) value 04.
029800     03  pic 9(2) value 05.
029900     03  pic 9(2) value 04.
030000     03  pic 9(2) value 07.
030100     03  pic 9(2) value 04.
030200     03  pic 9(2) value 05.
030300 01  SC-Pattern-Len-Table redefines SC-Pattern-Len-List.
030400     03  SC-Pattern-Len occurs 10   pic 9(2).
030500*
030600* Score-sort staging for the cold and duplicate detail
030700* records - rule §1 says both go out COLD-SCORE / DUPLICATE-
030800* SCORE descending, so the SCM-Ix of every qualifying entry
030900* is parked here during the rule pass, bubble-sorted by
031000* sc062/sc039, then walked in sorted order to write detail.
031100*
031200 01  SC-Cold-Sort-Table.
031300     03  WS-Cold-Sort-Count     pic 9(4) comp value zero.
031400     03  SC-Cold-Sort-Entry occurs 500
031500                            indexed by CSrt-Ix.
031600         05  CSRT-Scm-Ix        pic 9(4) comp.
031700         05  CSRT-Score         pic s9(3)v9(4) comp-3.
031800     03  filler                 pic x(8).
031900*
032000 01  SC-Dup-Sort-Table.
032100     03  WS-Dup-Sort-Count      pic 9(4) comp value zero.
032200     03  SC-Dup-Sort-Entry occurs 500
032300                            indexed by DSrt-Ix.
032400         05  DSRT-Scm-Ix        pic 9(4) comp.
032500         05  DSRT-Score         pic s9(3)v9(4) comp-3.
032600     03  filler                 pic x(8).
032700*
032800* same idea again for the orphaned-temp detail records - rule
032900* §1.4 wants those out age (FM-MOD-DAYS) descending.
033000*
033100 01  SC-Orphan-Sort-Table.
033200     03  WS-Orph-Sort-Count     pic 9(4) comp value zero.
033300     03  SC-Orph-Sort-Entry occurs 500
033400                            indexed by OSrt-Ix.
033500         05  OSRT-Scm-Ix        pic 9(4) comp.
033600         05  OSRT-Age-Days      pic 9(5) comp.
033700     03  filler                 pic x(8).
033800*
033900* Bubble-sort swap holds for the three tables above - byte-exact
034000* to SC-Cold/Dup/Orph-Sort-Entry for the group MOVE swap, same
034100* exception to the filler rule as WS-Pri-Hold.
034200*
034300 01  WS-CSrt-Hold.
034400     03  WS-CSrt-Hold-Scm-Ix    pic 9(4) comp.
034500     03  WS-CSrt-Hold-Score     pic s9(3)v9(4) comp-3.
034600 01  WS-DSrt-Hold.
034700     03  WS-DSrt-Hold-Scm-Ix    pic 9(4) comp.
034800     03  WS-DSrt-Hold-Score     pic s9(3)v9(4) comp-3.
034900 01  WS-OSrt-Hold.
035000     03  WS-OSrt-Hold-Scm-Ix    pic 9(4) comp.
035100     03  WS-OSrt-Hold-Age-Days  pic 9(5) comp.
035200*
035300 
