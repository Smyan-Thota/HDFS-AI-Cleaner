000100*****************************************
000200*                                       *
000300*  Working Table For File-Metadata     *
000400*     One entry per SC-Meta-File       *
000500*     record read, plus the flags/     *
000600*     scores derived by sc031 thru     *
000700*     sc067.  FD layout is FDSCMFM.    *
000800*****************************************
000900*
001000* 04/12/25 sca - Created.
001100* 11/12/25 sca - Added SCM-Table working copy, sc010.
001200* 05/01/26 sca - Bumped WS-Max-Files 300 -> 500, test data.
001300* 26/01/26 sca - Split the FD record out to FDSCMFM so the
001400*                500 entry table no longer rides along
001500*                inside the FD - was confusing the file
001600*                status checks on a short read.
001700*
001800 01  SC-Meta-Table.
001900     03  WS-Max-Files       pic 9(4)  comp  value 500.
002000     03  SCM-File-Count     pic 9(4)  comp  value zero.
002100     03  SCM-Entry occurs 500 times
002200                   indexed by SCM-Ix.
002300         05  SCM-Path            pic x(120).
002400         05  SCM-Dir-Path        pic x(120).
002500         05  SCM-Size            pic 9(15)     comp.
002600         05  SCM-Replication     pic 99        comp.
002700         05  SCM-Block-Size      pic 9(10)     comp.
002800         05  SCM-Access-Days     pic 9(05)     comp.
002900         05  SCM-Mod-Days        pic 9(05)     comp.
003000         05  SCM-Owner           pic x(12).
003100         05  SCM-Group-Size      pic 9(5)      comp.
003200         05  SCM-Cold-Score      pic 9(3)v9(4) comp-3.
003300         05  SCM-Dup-Score       pic 9(3)v9(4) comp-3.
003400         05  SCM-Cold-Flag       pic x value "N".
003500         05  SCM-Dup-Flag        pic x value "N".
003600         05  SCM-Empty-Flag      pic x value "N".
003700         05  SCM-Small-Flag      pic x value "N".
003800         05  SCM-Impact-Flag     pic x value space.
003900         05  SCM-Over-Repl-Flag  pic x value "N".
004000         05  SCM-Orphan-Flag     pic x value "N".
004100         05  SCM-Orphan-Pattern  pic x(10) value space.
004200         05  SCM-Orphan-Priority pic x(8)  value space.
004300         05  filler              pic x(6).
004400*
004500 
