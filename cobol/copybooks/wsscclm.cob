000100*****************************************
000200*                                       *
000300*  Record Definition For Cluster       *
000400*       Metrics Snapshot               *
000500*     Single record, read once         *
000600*****************************************
000700*  File size 96 bytes incl filler.
000800*
000900* 04/12/25 sca - Created.
001000* 02/01/26 sca - Added flat array redefine of the three
001100*                capacity fields for sc063 utilisation
001200*                loop (same idea as Coh-Q/Coh-All-Q in py).
001300*
001400 01  SC-Cluster-Metrics-Record.
001500     03  CM-Capacity-Block.
001600         05  CM-Capacity-Total     pic 9(18) comp.
001700         05  CM-Capacity-Used      pic 9(18) comp.
001800         05  CM-Capacity-Remaining pic 9(18) comp.
001900     03  CM-Capacity-Array redefines CM-Capacity-Block.
002000         05  CM-Capacity-Value     pic 9(18) comp
002100                                   occurs 3.
002200     03  CM-Files-Total         pic 9(10) comp.
002300     03  CM-Blocks-Total        pic 9(10) comp.
002400     03  CM-Under-Repl-Blocks   pic 9(08) comp.
002500     03  CM-Corrupt-Blocks      pic 9(08) comp.
002600     03  filler                 pic x(20).
002700*
002800 
