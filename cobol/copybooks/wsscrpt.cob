000100*****************************************
000200*                                       *
000300*  Print Line Layouts For The          *
000400*    Summary Report - 132 Cols         *
000500*    Landscape, same idea as the       *
000600*    pyrgstr / vacprint headers.       *
000700*****************************************
000800* These are built in working storage then moved to
000900* SC-Print-Record and written - plain WRITE, not Report
001000* Writer, the report has too many different shaped
001100* sections (narrative blocks as well as columns) for one
001200* RD to carry cleanly.
001300*
001400* 06/12/25 sca - Created.
001500* 14/12/25 sca - Added PL-Savings-Line and PL-Growth-Line
001600*                once sc076/sc078 were drafted.
001700* 22/12/25 sca - Added PL-Text-Line for the narrative part
001800*                of section 10 (risk/reco/priorities/plan).
001900*
002000 01  PL-Title-Line.
002100     03  PL-T-Title        pic x(50).
002200     03  filler            pic x(30).
002300     03  PL-T-Date-Lbl     pic x(10) value "RUN DATE: ".
002400     03  PL-T-Date         pic x(10).
002500     03  filler            pic x(10).
002600     03  PL-T-Page-Lbl     pic x(6)  value "PAGE: ".
002700     03  PL-T-Page         pic zzz9.
002800     03  filler            pic x(12).
002900*
003000 01  PL-Label-Value-Line.
003100     03  PL-LV-Label        pic x(50).
003200     03  PL-LV-Value1       pic zzz,zzz,zz9.9999-.
003300     03  PL-LV-Value2       pic zzz,zzz,zz9.9999-.
003400     03  filler             pic x(60).
003500*
003600 01  PL-Dir-Detail-Line.
003700     03  PL-DD-Path         pic x(60).
003800     03  PL-DD-Count        pic zzz,zz9.
003900     03  filler             pic x(4).
004000     03  PL-DD-Ratio        pic 9.9999.
004100     03  filler             pic x(4).
004200     03  PL-DD-MB           pic zzz,zz9.99.
004300     03  filler             pic x(49).
004400*
004500 01  PL-Savings-Line.
004600     03  PL-SV-Name         pic x(14).
004700     03  PL-SV-Current      pic zz,zz9.99-.
004800     03  filler             pic x.
004900     03  PL-SV-Optimized    pic zz,zz9.99-.
005000     03  filler             pic x.
005100     03  PL-SV-Monthly      pic zz,zz9.99-.
005200     03  filler             pic x.
005300     03  PL-SV-Pct          pic zz9.99-.
005400     03  filler             pic x.
005500     03  PL-SV-Annual       pic zzz,zz9.99-.
005600     03  filler             pic x.
005700     03  PL-SV-GB           pic zz9.9999-.
005800     03  filler             pic x.
005900     03  PL-SV-Impl         pic zz,zz9.99-.
006000     03  filler             pic x(75).
006100*
006200 01  PL-Growth-Line.
006300     03  PL-GR-Year-Lbl     pic x(8) value "YEAR ".
006400     03  PL-GR-Year         pic 9.
006500     03  filler             pic x(4).
006600     03  PL-GR-Size-GB      pic zzz,zz9.9999-.
006700     03  filler             pic x(2).
006800     03  PL-GR-Monthly      pic zz,zz9.99-.
006900     03  filler             pic x(2).
007000     03  PL-GR-Annual       pic zzz,zz9.99-.
007100     03  filler             pic x(95).
007200*
007300 01  PL-Text-Line.
007400     03  PL-TX-Text         pic x(120).
007500     03  filler             pic x(12).
007600*
007700 01  PL-Blank-Line.
007800     03  filler             pic x(132).
007900*
008000 
