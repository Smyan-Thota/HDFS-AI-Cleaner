000100*****************************************
000200*                                       *
000300*  Record Definition For File-Metadata *
000400*       Scan Input (FD Layout)         *
000500*     Unsorted, sequential only        *
000600*****************************************
000700*  External record length 169 bytes - must match the
000800*  extract exactly - NO filler added to this 01, see
000900*  note below.
001000*
001100* 04/12/25 sca - Created.
001200*
001300 01  SC-File-Metadata-Record.
001400     03  FM-Path            pic x(120).
001500     03  FM-Size            pic 9(15).
001600     03  FM-Replication     pic 9(02).
001700     03  FM-Block-Size      pic 9(10).
001800     03  FM-Access-Days     pic 9(05).
001900     03  FM-Mod-Days        pic 9(05).
002000     03  FM-Owner           pic x(12).
002100*
002200*  Note - the extract that builds this input holds it at
002300*  exactly 169 bytes so hand built test decks line up col
002400*  for col.  Do not pad this 01, pad the working copy in
002500*  WSSCMFM instead.
002600*
002700 
