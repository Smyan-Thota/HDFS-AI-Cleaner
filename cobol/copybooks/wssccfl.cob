000100*****************************************
000200*                                       *
000300*  Record Definition For Classified    *
000400*       File Detail (output)           *
000500*     One per file per matching        *
000600*     category - see sc037.            *
000700*****************************************
000800*  File size 188 bytes incl filler.
000900*
001000* 04/12/25 sca - Created.
001100* 08/12/25 sca - CF-Score widened to allow group-size based
001200*                duplicate scores above 9.9999.
001300*
001400 01  SC-Classified-File-Record.
001500     03  CF-Classification  pic x(16).
001600*        COLD / DUPLICATE / SMALL-FILE / EMPTY-FILE /
001700*        OVER-REPLICATED / ORPHANED-TEMP
001800     03  CF-Path             pic x(120).
001900     03  CF-Size             pic 9(15).
002000     03  CF-Score            pic 9(3)v9(4).
002100     03  CF-Detail           pic x(20).
002200*        impact level, cleanup priority, excess replicas,
002300*        or pattern matched - meaning depends on CF-Class.
002400     03  filler              pic x(10).
002500*
002600 
