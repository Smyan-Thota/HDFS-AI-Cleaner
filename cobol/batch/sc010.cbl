000100*****************************************
000200*                                       *
000300*   SC010  -  Storage Cost Advisor     *
000400*      Batch Driver                    *
000500*                                       *
000600*****************************************
000700 identification division.
000800 program-id.          SC010.
000900 author.               R M Hargrove.
001000 installation.         Data Center Operations - Storage
001100                       and Capacity Planning Unit.
001200 date-written.         14/06/89.
001300 date-compiled.
001400 security.             Internal use only - property of
001500                       Data Center Operations.  Not for
001600                       release outside the unit.
001700*
001800*  Change Log.
001900*
002000* 14/06/89 rmh - 1.00 Created.  Batch DASD space utilisation
002100*               and chargeback report for CCS, replaces the
002200*               old SPACEMON assembler job.
002300* 02/11/90 rmh - 1.01 Added per-volume waste percentage line
002400*               to the summary print, per ops request #340.
002500* 19/03/92 cjw - 1.02 Tariff rates now read from a parameter
002600*               card instead of being hard coded - finance
002700*               wanted quarterly rate changes without a
002800*               recompile.
002900* 07/09/94 cjw - 1.03 Added duplicate-file detection (size
003000*               match) after the August outage caused by the
003100*               shadow copy farm filling /scratch.
003200* 23/01/96 cjw - 1.04 Small-file overhead costing added,
003300*               ticket CCS-1187.
003400* 11/08/98 dpk - 1.05 Y2K - all internal dates widened to
003500*               CCYYMMDD, see WS-Run-Date-Parts.  Tested
003600*               against forced 2000, 2001 and 2004 leap
003700*               year dates.
003800* 14/02/99 dpk - 1.06 Confirmed Y2K sign-off, no further
003900*               date issues found in testing.
004000* 30/11/01 dpk - 1.07 Cold/active tier costing split out
004100*               from plain small-file costing, per finance
004200*               request.
004300* 12/05/06 dpk - 1.08 Orphaned temp-file cleanup category
004400*               added.
004500* 04/10/11 jpr - 1.09 Replication-factor waste costing
004600*               added ahead of the move off single-copy
004700*               DASD.
004800* 21/03/17 jpr - 1.10 Directory-level consolidation
004900*               analysis added, CCS-2940.
005000* 05/11/25 sca - 2.00 Rebuilt for the cluster filesystem
005100*               metadata feed - FM-path/replication/
005200*               block-size replace the old VTOC extract,
005300*               tariff card widened for cold/archive tiers,
005400*               growth projection added.
005500* 14/01/26 sca - 2.01 Risk assessment and optimisation-
005600*               priority list added per storage planning's
005700*               request.
005800* 20/02/26 sca - 2.02 Implementation-time estimate and ROI
005900*               months added to the optimisation plan
006000*               section.
006100*
006200 environment division.
006300 configuration section.
006400 source-computer.      IBM-390.
006500 object-computer.      IBM-390.
006600 special-names.
006700     C01 is TOP-OF-FORM
006800     class SC-Alpha-Class   is "A" thru "Z" "a" thru "z"
006900     switch UPSI-0 is SC-Test-Mode-Sw
007000            on status is SC-Test-Mode
007100            off status is SC-Prod-Mode.
007200*
007300 input-output section.
007400 file-control.
007500     select SC-Meta-File       assign to "SCMETA"
007600            organization       is line sequential
007700            file status        is WS-Meta-Status.
007800     select SC-Cluster-File    assign to "SCCLMET"
007900            organization       is line sequential
008000            file status        is WS-Cluster-Status.
008100     select SC-Tariff-File     assign to "SCTARIFF"
008200            organization       is line sequential
008300            file status        is WS-Tariff-Status.
008400     select SC-Classified-File assign to "SCCLSFD"
008500            organization       is line sequential
008600            file status        is WS-Classified-Status.
008700     select SC-Print-File      assign to "SCPRINT"
008800            organization       is line sequential
008900            file status        is WS-Print-Status.
009000*
009100 data division.
009200 file section.
009300*
009400 FD  SC-Meta-File
009500     label records are standard
009600     record contains 169 characters
009700     recording mode is F.
009800     copy "fdscmfm.cob".
009900*
010000 FD  SC-Cluster-File
010100     label records are standard
010200     record contains 96 characters.
010300     copy "wsscclm.cob".
010400*
010500 FD  SC-Tariff-File
010600     label records are standard
010700     record contains 48 characters.
010800     copy "wssctrf.cob".
010900*
011000 FD  SC-Classified-File
011100     label records are standard
011200     record contains 188 characters.
011300     copy "wssccfl.cob".
011400*
011500 FD  SC-Print-File
011600     label records are standard
011700     record contains 132 characters.
011800 01  SC-Print-Record           pic x(132).
011900*
012000 working-storage section.
012100*
012200*  SCM-Table, the grand totals, category accumulators and
012300*  the directory/size-group/pattern tables all come from
012400*  the shared copybooks below, kept in the order the report
012500*  walks through them.
012600*
012700     copy "wsscmfm.cob".
012800     copy "wsscwrk.cob".
012900     copy "wsscrpt.cob".
013000*
013100*  File status holders - own work, not worth a copybook.
013200*
013300 01  SC-File-Status-Area.
013400     03  WS-Meta-Status         pic x(2) value "00".
013500     03  WS-Cluster-Status      pic x(2) value "00".
013600     03  WS-Tariff-Status       pic x(2) value "00".
013700     03  WS-Classified-Status   pic x(2) value "00".
013800     03  WS-Print-Status        pic x(2) value "00".
013900     03  filler                 pic x(10).
014000*
014100 01  SC-Switches.
014200     03  WS-Meta-EOF-Sw         pic x value "N".
014300         88  Meta-EOF                value "Y".
014400     03  WS-Slash-Found-Sw      pic x value "N".
014500         88  Slash-Found             value "Y".
014600     03  WS-Pattern-Matched-Sw  pic x value "N".
014700         88  Pattern-Matched         value "Y".
014800     03  WS-Dir-Found-Sw        pic x value "N".
014900         88  Dir-Found               value "Y".
015000     03  WS-Size-Grp-Found-Sw   pic x value "N".
015100         88  Size-Grp-Found          value "Y".
015200     03  filler                 pic x(10).
015300*
015400 77  WS-Sub1                    pic 9(4) comp.
015500 77  WS-Sub2                    pic 9(4) comp.
015600 77  WS-Ix                      pic 9(4) comp.
015700 77  WS-Jx                      pic 9(4) comp.
015800 77  WS-Year-Ix                 pic 9    comp.
015900 77  WS-Plan-Ix                 pic 9    comp.
016000 77  WS-Scratch-Count           pic 9(6) comp.
016100*
016200 01  SC-Calc-Work-Area.
016300     03  WS-Calc-GB             pic s9(9)v9999 comp-3 value zero.
016400     03  WS-Calc-GB2            pic s9(9)v9999 comp-3 value zero.
016500     03  WS-Calc-Amt-1          pic s9(9)v9999 comp-3 value zero.
016600     03  WS-Calc-Amt-2          pic s9(9)v9999 comp-3 value zero.
016700     03  WS-Calc-Pct            pic s9(5)v9999 comp-3 value zero.
016800     03  WS-Excess-Repl         pic s9(3)      comp-3 value zero.
016900     03  WS-Growth-Factor       pic s9(3)v9999 comp-3 value zero.
017000     03  WS-Small-File-Count    pic 9(6)       comp   value zero.
017100     03  WS-Small-File-Size-GB  pic s9(9)v9999 comp-3 value zero.
017200     03  WS-Orphan-Size-GB-Wk   pic s9(9)v9999 comp-3 value zero.
017300     03  WS-Cleanup-Aff-GB      pic s9(9)v9999 comp-3 value zero.
017400     03  WS-Dir-Small-Qual-Cnt  pic 9(6)       comp   value zero.
017500     03  filler                 pic x(10).
017600*
017700*  Holding area for the next CLASSIFIED-FILE-RECORD, built
017800*  by each rule paragraph then written by sc037.
017900*
018000 01  SC-Classified-Work.
018100     03  WS-CF-Class            pic x(16) value space.
018200     03  WS-CF-Score            pic s9(3)v9(4) comp-3 value zero.
018300     03  WS-CF-Detail           pic x(20) value space.
018400     03  filler                 pic x(10).
018500*
018600*  Upper-case working copy of a path for the orphan-pattern
018700*  scan in sc035, converted via INSPECT, not a function.
018800*
018900 01  SC-Case-Fold-Area.
019000     03  WS-Upper-Path          pic x(120) value space.
019100     03  WS-Lower-Alpha         pic x(26)
019200              value "abcdefghijklmnopqrstuvwxyz".
019300     03  WS-Upper-Alpha         pic x(26)
019400              value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019500     03  filler                 pic x(10).
019600*
019700*  Staging fields for the next SC-Risk-Entry, set just
019800*  before each perform of sc064-Add-Risk.
019900*
020000 01  SC-Risk-Work-Area.
020100     03  WS-Risk-Name-Wk        pic x(20) value space.
020200     03  WS-Risk-Sev-Wk         pic x(8)  value space.
020300     03  WS-Risk-Scr-Wk         pic 9(3)  comp value zero.
020400     03  filler                 pic x(10).
020500*
020600*  Swap area for the sc067 priority-list bubble sort, laid
020700*  out identically to SC-Priority-Entry in WSSCWRK - no
020800*  filler here on purpose, the group moves below are byte
020900*  copies and a filler byte would throw the table out of
021000*  step with SC-Priority-Entry.
021100*
021200 01  WS-Pri-Hold.
021300     03  WS-Pri-Hold-Category   pic x(28).
021400     03  WS-Pri-Hold-Priority   pic x(6).
021500     03  WS-Pri-Hold-Impact     pic x(6).
021600     03  WS-Pri-Hold-Savings-GB pic s9(7)v9999 comp-3.
021700     03  WS-Pri-Hold-Sort-Score pic 9(3) comp.
021800*
021900 procedure division.
022000*
022100 aa000-Main                   section.
022200*>***********************************
022300*
022400     perform  aa010-Open-SC-Files.
022500     perform  sc015-Apply-Tariff-Defaults.
022600     perform  sc020-Load-File-Metadata.
022700*
022800     if       SCM-File-Count = zero
022900              move   "Y" to WS-No-Files-Found-Flag
023000              perform sc150-No-Files-Found
023100     else
023200              perform sc030-Classify-Files
023300              perform sc038-Waste-Totals
023400              perform sc040-Current-Costs
023500              perform sc041-Cold-Savings
023600              perform sc042-Small-File-Savings
023700              perform sc043-Replication-Savings
023800              perform sc044-Cleanup-Savings
023900              perform sc045-Compression-Savings
024000              perform sc046-Cost-Report-Summary
024100              perform sc050-Growth-Projection
024200              perform sc060-Opportunities
024300              perform sc061-Efficiency-Metrics
024400              perform sc063-Cluster-Health
024500              perform sc064-Risk-Assessment
024600              perform sc065-Recommendations
024700              perform sc066-Projected-Savings
024800              perform sc067-Optimization-Priorities
024900              perform sc100-Build-Optimization-Plan
025000              perform sc070-Print-Header
025100              perform sc071-Print-Scan-Totals
025200              perform sc072-Print-Classification-Counts
025300              perform sc073-Print-Directory-Analysis
025400              perform sc074-Print-Waste-Analysis
025500              perform sc075-Print-Current-Costs
025600              perform sc076-Print-Savings-By-Category
025700              perform sc077-Print-Cost-Summary
025800              perform sc078-Print-Growth-Projection
025900              perform sc080-Print-Summary-Section
026000     end-if.
026100*
026200     perform  aa090-Close-SC-Files.
026300     goback.
026400*
026500 aa000-Exit.  exit section.
026600*
026700 aa010-Open-SC-Files           section.
026800*>************************************
026900*
027000*  Tariff and Cluster-Metrics are both optional - defaults
027100*  apply per sc015 if either is missing.  File-Metadata is
027200*  mandatory - an abend if it will not open, zero records
027300*  on the file itself is a valid "NO FILES FOUND" run.
027400*
027500     open     input  SC-Tariff-File.
027600     open     input  SC-Cluster-File.
027700     open     input  SC-Meta-File.
027800     if       WS-Meta-Status not = "00"
027900              display "SC010 - SCMETA WILL NOT OPEN, STATUS "
028000              display WS-Meta-Status
028100              move    16 to return-code
028200              goback.
028300*
028400     open     output SC-Classified-File.
028500     open     output SC-Print-File.
028600     move     zero to WS-Page-Cnt.
028700     move     zero to WS-Line-Cnt.
028800     accept    WS-Run-Date9 from date YYYYMMDD.
028900*
029000     if       WS-Cluster-Status = "00"
029100              read   SC-Cluster-File
029200              if     WS-Cluster-Status not = "00"
029300                     move zero to CM-Capacity-Total
029400                                  CM-Capacity-Used
029500                                  CM-Capacity-Remaining
029600                                  CM-Files-Total
029700                                  CM-Blocks-Total
029800                                  CM-Under-Repl-Blocks
029900                                  CM-Corrupt-Blocks
030000              end-if
030100     else
030200              move    zero to CM-Capacity-Total
030300                               CM-Capacity-Used
030400                               CM-Capacity-Remaining
030500                               CM-Files-Total
030600                               CM-Blocks-Total
030700                               CM-Under-Repl-Blocks
030800                               CM-Corrupt-Blocks
030900     end-if.
031000     close    SC-Cluster-File.
031100*
031200 aa010-Exit.  exit section.
031300*
031400 aa090-Close-SC-Files          section.
031500*>************************************
031600*
031700     close    SC-Meta-File.
031800     close    SC-Classified-File.
031900     close    SC-Print-File.
032000*
032100 aa090-Exit.  exit section.
032200 sc015-Apply-Tariff-Defaults   section.
032300*>************************************
032400*
032500*  Reads the one tariff card if present.  Any field left
032600*  zero on a card that was found (a blank column) still
032700*  gets the default, same as a missing card entirely - the
032800*  finance forms never leave a rate column blank on
032900*  purpose, a blank means "use the standard rate".
033000*
033100     if       WS-Tariff-Status = "00"
033200              read  SC-Tariff-File
033300     end-if.
033400     if       WS-Tariff-Status not = "00"
033500              move  zero to TR-Std-Cost-Per-GB
033600                             TR-Cold-Cost-Per-GB
033700                             TR-Archive-Cost-Per-GB
033800                             TR-Meta-Cost-Per-File
033900                             TR-Network-Cost-Per-GB
034000                             TR-Cold-Threshold-Days
034100                             TR-Growth-Rate-Pct
034200     end-if.
034300     close    SC-Tariff-File.
034400*
034500     if       TR-Std-Cost-Per-GB = zero
034600              move  0.0400 to TR-Std-Cost-Per-GB.
034700     if       TR-Cold-Cost-Per-GB = zero
034800              move  0.0100 to TR-Cold-Cost-Per-GB.
034900     if       TR-Archive-Cost-Per-GB = zero
035000              move  0.0050 to TR-Archive-Cost-Per-GB.
035100     if       TR-Meta-Cost-Per-File = zero
035200              move  0.000100 to TR-Meta-Cost-Per-File.
035300     if       TR-Network-Cost-Per-GB = zero
035400              move  0.0100 to TR-Network-Cost-Per-GB.
035500     if       TR-Cold-Threshold-Days = zero
035600              move  180 to TR-Cold-Threshold-Days.
035700     if       TR-Growth-Rate-Pct = zero
035800              move  20.00 to TR-Growth-Rate-Pct.
035900*
036000 sc015-Exit.  exit section.
036100 sc020-Load-File-Metadata      section.
036200*>************************************
036300*
036400*  Loads the scan extract into SCM-Table, one entry per
036500*  record, and works out each entry's parent directory
036600*  while the path is still fresh in FM-Path - saves doing
036700*  the same scan-back again in sc036.
036800*
036900     move     zero to SCM-File-Count.
037000     perform  sc020-Read-Rec thru sc020-Read-Rec-Exit
037100              until Meta-EOF
037200                 or SCM-File-Count >= WS-Max-Files.
037300*
037400 sc020-Exit.  exit section.
037500*
037600 sc020-Read-Rec.
037700     read     SC-Meta-File
037800              at end move "Y" to WS-Meta-EOF-Sw
037900     end-read.
038000     if       not Meta-EOF
038100              add    1 to SCM-File-Count
038200              set    SCM-Ix to SCM-File-Count
038300              move   FM-Path        to SCM-Path (SCM-Ix)
038400              move   FM-Size        to SCM-Size (SCM-Ix)
038500              move   FM-Replication to SCM-Replication (SCM-Ix)
038600              move   FM-Block-Size  to SCM-Block-Size (SCM-Ix)
038700              move   FM-Access-Days to SCM-Access-Days (SCM-Ix)
038800              move   FM-Mod-Days    to SCM-Mod-Days (SCM-Ix)
038900              move   FM-Owner       to SCM-Owner (SCM-Ix)
039000              perform sc020-Split-Dir-Path
039100     end-if.
039200*
039300 sc020-Read-Rec-Exit.  exit.
039400*
039500*  Scans FM-Path from the right looking for the last "/" -
039600*  same idea as the old COBOL-74 shops used before intrinsic
039700*  functions, kept here on purpose.
039800*
039900 sc020-Split-Dir-Path.
040000     move     120 to WS-Sub1.
040100     move     "N" to WS-Slash-Found-Sw.
040200     perform  sc020-Scan-Back thru sc020-Scan-Back-Exit
040300              varying WS-Sub1 from 120 by -1
040400              until WS-Sub1 < 1
040500                 or Slash-Found.
040600     move     spaces to SCM-Dir-Path (SCM-Ix).
040700     if       Slash-Found and WS-Sub1 > 1
040800              move  SCM-Path (SCM-Ix) (1 : WS-Sub1 - 1)
040900                                   to SCM-Dir-Path (SCM-Ix)
041000     else
041100              move  "/" to SCM-Dir-Path (SCM-Ix)
041200     end-if.
041300*
041400 sc020-Scan-Back.
041500     if       SCM-Path (SCM-Ix) (WS-Sub1 : 1) = "/"
041600              move  "Y" to WS-Slash-Found-Sw.
041700*
041800 sc020-Scan-Back-Exit.  exit.
041900 sc030-Classify-Files          section.
042000*>************************************
042100*
042200*  One pass of SCM-Table applies every rule in turn to each
042300*  entry and rolls the grand totals.  Size-group counts for
042400*  the duplicate rule are built in a first sub-pass because
042500*  the group size has to be known before any member of the
042600*  group can be scored.
042700*
042800     move     zero to WS-Total-Files WS-Total-Size-Bytes
042900                       WS-Cold-Sort-Count WS-Dup-Sort-Count
043000                       WS-Orph-Sort-Count.
043100     perform  sc032-Build-Size-Groups thru sc032-Build-Exit
043200              varying SCM-Ix from 1 by 1
043300              until SCM-Ix > SCM-File-Count.
043400     perform  sc036-Build-Dir-Table thru sc036-Build-Exit
043500              varying SCM-Ix from 1 by 1
043600              until SCM-Ix > SCM-File-Count.
043700     perform  sc030-Rule-Pass thru sc030-Rule-Pass-Exit
043800              varying SCM-Ix from 1 by 1
043900              until SCM-Ix > SCM-File-Count.
044000     perform  sc034-Efficiency-Summary.
044100     perform  sc036-Dir-Ratios thru sc036-Dir-Ratios-Exit
044200              varying Dir-Ix from 1 by 1
044300              until Dir-Ix > SC-Dir-Count.
044400     perform  sc062-Sort-Cold-Detail.
044500     perform  sc039-Sort-Dup-Detail.
044600     perform  sc047-Sort-Orphan-Detail.
044700*
044800 sc030-Exit.  exit section.
044900*
045000 sc030-Rule-Pass.
045100     add      1 to WS-Total-Files.
045200     add      SCM-Size (SCM-Ix) to WS-Total-Size-Bytes.
045300     perform  sc031-Cold-Data-Test.
045400     perform  sc033-Duplicate-Test.
045500     perform  sc034-Efficiency-Test.
045600     perform  sc035-Orphan-Test.
045700*
045800 sc030-Rule-Pass-Exit.  exit.
045900 sc031-Cold-Data-Test.
046000*>**********************
046100*
046200*  Rule 1.1 - cold data.  Score capped at 1.0000.  Detail
046300*  records for this category must come out COLD-SCORE
046400*  descending, not scan order, so the entry just goes on
046500*  the sort table here - sc062 does the actual write once
046600*  every file has been through the rule pass.
046700*
046800     if       SCM-Access-Days (SCM-Ix) > TR-Cold-Threshold-Days
046900              move  "Y" to SCM-Cold-Flag (SCM-Ix)
047000              add   1 to WS-Cold-Count
047100              add   SCM-Size (SCM-Ix) to WS-Cold-Size-Bytes
047200              compute WS-Calc-Pct rounded =
047300                      SCM-Access-Days (SCM-Ix) /
047400                      TR-Cold-Threshold-Days
047500              if    WS-Calc-Pct > 1
047600                    move 1 to WS-Calc-Pct
047700              end-if
047800              move  WS-Calc-Pct to SCM-Cold-Score (SCM-Ix)
047900              add   1 to WS-Cold-Sort-Count
048000              set   CSrt-Ix to WS-Cold-Sort-Count
048100              move  SCM-Ix to CSRT-Scm-Ix (CSrt-Ix)
048200              move  WS-Calc-Pct to CSRT-Score (CSrt-Ix)
048300     end-if.
048400*
048500 sc032-Build-Size-Groups.
048600*>*************************
048700*
048800*  Rule 1.2 step 1 - tally how many files share each exact
048900*  non-zero FM-SIZE.  SC-Size-Group-Table is sequential, not
049000*  sorted, so a plain scan is used rather than SEARCH ALL -
049100*  500 groups max, a sequential scan is plenty fast enough
049200*  for an overnight job.
049300*
049400     if       SCM-Size (SCM-Ix) > zero
049500              move  "N" to WS-Size-Grp-Found-Sw
049600              perform sc032-Scan-Groups thru
049700                      sc032-Scan-Groups-Exit
049800                      varying SGrp-Ix from 1 by 1
049900                      until SGrp-Ix > SC-Size-Group-Count
050000                         or Size-Grp-Found
050100              if    not Size-Grp-Found
050200                    and SC-Size-Group-Count < WS-Max-Size-Groups
050300                    add  1 to SC-Size-Group-Count
050400                    move SCM-Size (SCM-Ix)
050500                         to SGrp-Size (SC-Size-Group-Count)
050600                    move 1 to SGrp-Count (SC-Size-Group-Count)
050700              end-if
050800     end-if.
050900*
051000 sc032-Build-Exit.  exit.
051100*
051200 sc032-Scan-Groups.
051300     if       SGrp-Size (SGrp-Ix) = SCM-Size (SCM-Ix)
051400              move  "Y" to WS-Size-Grp-Found-Sw
051500              add   1   to SGrp-Count (SGrp-Ix)
051600     end-if.
051700*
051800 sc032-Scan-Groups-Exit.  exit.
051900*
052000 sc033-Duplicate-Test.
052100*>**********************
052200*
052300*  Rule 1.2 step 2 - every member of a 2+ group scores.
052400*
052500     if       SCM-Size (SCM-Ix) > zero
052600              move  "N" to WS-Size-Grp-Found-Sw
052700              perform sc033-Find-Group thru sc033-Find-Group-Exit
052800                      varying SGrp-Ix from 1 by 1
052900                      until SGrp-Ix > SC-Size-Group-Count
053000                         or Size-Grp-Found
053100     end-if.
053200*
053300 sc033-Exit.  exit.
053400*
053500 sc033-Find-Group.
053600     if       SGrp-Size (SGrp-Ix) = SCM-Size (SCM-Ix)
053700              move  "Y" to WS-Size-Grp-Found-Sw
053800              if    SGrp-Count (SGrp-Ix) > 1
053900                    move "Y"        to SCM-Dup-Flag (SCM-Ix)
054000                    move SGrp-Count (SGrp-Ix)
054100                                    to SCM-Group-Size (SCM-Ix)
054200                    add  1          to WS-Dup-Count
054300                    add  SCM-Size (SCM-Ix) to WS-Dup-Size-Bytes
054400                    compute WS-Calc-Pct rounded =
054500                            SGrp-Count (SGrp-Ix) / 10
054600                    move WS-Calc-Pct to SCM-Dup-Score (SCM-Ix)
054700                    add  1 to WS-Dup-Sort-Count
054800                    set  DSrt-Ix to WS-Dup-Sort-Count
054900                    move SCM-Ix to DSRT-Scm-Ix (DSrt-Ix)
055000                    move WS-Calc-Pct to DSRT-Score (DSrt-Ix)
055100              end-if
055200     end-if.
055300*
055400 sc033-Find-Group-Exit.  exit.
055500 sc034-Efficiency-Test.
055600*>***********************
055700*
055800*  Rule 1.3 - empty / small / over-replicated, each tested
055900*  independently so one file can land in more than one
056000*  classified-detail category.
056100*
056200     if       SCM-Size (SCM-Ix) = zero
056300              move  "Y" to SCM-Empty-Flag (SCM-Ix)
056400              add   1 to WS-Empty-Count
056500              add   SCM-Block-Size (SCM-Ix)
056600                                 to WS-Empty-Size-Bytes
056700              move  "EMPTY-FILE"  to WS-CF-Class
056800              move  zero          to WS-CF-Score
056900              move  "MEDIUM"      to WS-CF-Detail
057000              perform sc037-Write-Classified-Detail
057100     else
057200       if     SCM-Size (SCM-Ix) < 67108864
057300              move  "Y" to SCM-Small-Flag (SCM-Ix)
057400              add   1 to WS-Small-Count
057500              add   SCM-Size (SCM-Ix) to WS-Small-Size-Bytes
057600              compute WS-Calc-GB rounded =
057700                      SCM-Size (SCM-Ix) / 1048576
057800              if    SCM-Size (SCM-Ix) < 1048576
057900                    move "HIGH"   to SCM-Impact-Flag (SCM-Ix)
058000                    add  1 to WS-Small-High-Count
058100              else
058200                    move "MEDIUM" to SCM-Impact-Flag (SCM-Ix)
058300                    add  1 to WS-Small-Med-Count
058400              end-if
058500              move  "SMALL-FILE"  to WS-CF-Class
058600              move  WS-Calc-GB    to WS-CF-Score
058700              move  SCM-Impact-Flag (SCM-Ix) to WS-CF-Detail
058800              perform sc037-Write-Classified-Detail
058900       end-if
059000     end-if.
059100*
059200     if       SCM-Replication (SCM-Ix) > 3
059300              move  "Y" to SCM-Over-Repl-Flag (SCM-Ix)
059400              add   1 to WS-Over-Repl-Count
059500              add   SCM-Size (SCM-Ix) to WS-Over-Repl-Size-Bytes
059600              compute WS-Excess-Repl =
059700                      SCM-Replication (SCM-Ix) - 3
059800              compute WS-Replication-Waste-Bytes =
059900                      WS-Replication-Waste-Bytes +
060000                      SCM-Size (SCM-Ix) * WS-Excess-Repl
060100              move  "OVER-REPLICATED" to WS-CF-Class
060200              move  WS-Excess-Repl    to WS-CF-Score
060300              move  "EXCESS REPLICAS" to WS-CF-Detail
060400              perform sc037-Write-Classified-Detail
060500     end-if.
060600*
060700 sc034-Exit.  exit.
060800*
060900 sc034-Efficiency-Summary.
061000*>****************************
061100*
061200     compute WS-Cold-Size-GB  rounded =
061300             WS-Cold-Size-Bytes  / 1073741824.
061400     compute WS-Dup-Size-GB   rounded =
061500             WS-Dup-Size-Bytes   / 1073741824.
061600     compute WS-Over-Repl-Size-GB rounded =
061700             WS-Over-Repl-Size-Bytes / 1073741824.
061800     compute WS-Orphan-Size-GB rounded =
061900             WS-Orphan-Size-Bytes / 1073741824.
062000     compute WS-Total-Size-GB  rounded =
062100             WS-Total-Size-Bytes / 1073741824.
062200*
062300     if       WS-Total-Files > zero
062400              compute WS-Small-Files-Pct rounded =
062500                      WS-Small-Count / WS-Total-Files * 100
062600              compute WS-Over-Repl-Pct   rounded =
062700                      WS-Over-Repl-Count / WS-Total-Files * 100
062800     else
062900              move    zero to WS-Small-Files-Pct WS-Over-Repl-Pct
063000     end-if.
063100*
063200     compute  WS-Critical-Issues =
063300              WS-Empty-Count + WS-Small-High-Count.
063400     move     WS-Small-Med-Count to WS-Moderate-Issues.
063500     compute  WS-Waste-Factor rounded =
063600              WS-Small-Count * 0.1 + WS-Over-Repl-Count * 0.2.
063700 sc035-Orphan-Test.
063800*>*********************
063900*
064000*  Rule 1.4 - path contains one of the 10 temp/backup
064100*  patterns, case-insensitive, first pattern in list order
064200*  that appears anywhere in the path wins, and only counts
064300*  if the file has not been touched in over 7 days.
064400*
064500     if       SCM-Mod-Days (SCM-Ix) > 7
064600              move  SCM-Path (SCM-Ix) to WS-Upper-Path
064700              inspect WS-Upper-Path converting
064800                      WS-Lower-Alpha to WS-Upper-Alpha
064900              move  "N" to WS-Pattern-Matched-Sw
065000              perform sc035-Scan-Patterns thru
065100                      sc035-Scan-Patterns-Exit
065200                      varying WS-Ix from 1 by 1
065300                      until WS-Ix > 10
065400                         or Pattern-Matched
065500              if    Pattern-Matched
065600                    move "Y" to SCM-Orphan-Flag (SCM-Ix)
065700                    add  1 to WS-Orphan-Count
065800                    add  SCM-Size (SCM-Ix)
065900                         to WS-Orphan-Size-Bytes
066000                    move SC-Pattern (WS-Ix)
066100                         to SCM-Orphan-Pattern (SCM-Ix)
066200                    evaluate true
066300                      when SCM-Mod-Days (SCM-Ix) > 90
066400                           move "CRITICAL" to
066500                                SCM-Orphan-Priority (SCM-Ix)
066600                      when SCM-Mod-Days (SCM-Ix) > 30
066700                           move "HIGH" to
066800                                SCM-Orphan-Priority (SCM-Ix)
066900                      when other
067000                           move "MEDIUM" to
067100                                SCM-Orphan-Priority (SCM-Ix)
067200                    end-evaluate
067300                    add  1 to WS-Orph-Sort-Count
067400                    set  OSrt-Ix to WS-Orph-Sort-Count
067500                    move SCM-Ix to OSRT-Scm-Ix (OSrt-Ix)
067600                    move SCM-Mod-Days (SCM-Ix)
067700                                   to OSRT-Age-Days (OSrt-Ix)
067800              end-if
067900     end-if.
068000*
068100 sc035-Exit.  exit.
068200*
068300 sc035-Scan-Patterns.
068400     move     SC-Pattern-Len (WS-Ix) to WS-Jx.
068500     perform  sc035-Scan-Positions thru sc035-Scan-Positions-Exit
068600              varying WS-Sub2 from 1 by 1
068700              until WS-Sub2 > (121 - WS-Jx)
068800                 or Pattern-Matched.
068900*
069000 sc035-Scan-Patterns-Exit.  exit.
069100*
069200 sc035-Scan-Positions.
069300     if       WS-Upper-Path (WS-Sub2 : WS-Jx) =
069400                    SC-Pattern (WS-Ix) (1 : WS-Jx)
069500              move  "Y" to WS-Pattern-Matched-Sw.
069600*
069700 sc035-Scan-Positions-Exit.  exit.
069800 sc036-Build-Dir-Table.
069900*>**********************
070000*
070100*  Rule 1.5 step 1 - accumulate FILE-COUNT/TOTAL-SIZE/
070200*  SMALL-FILES/LARGE-FILES per directory.  Directory table
070300*  is sequential, same reasoning as the size-group table.
070400*
070500     move     "N" to WS-Dir-Found-Sw.
070600     perform  sc036-Scan-Dirs thru sc036-Scan-Dirs-Exit
070700              varying Dir-Ix from 1 by 1
070800              until Dir-Ix > SC-Dir-Count
070900                 or Dir-Found.
071000     if       not Dir-Found
071100              and SC-Dir-Count < WS-Max-Dirs
071200              add   1 to SC-Dir-Count
071300              set   Dir-Ix to SC-Dir-Count
071400              move  SCM-Dir-Path (SCM-Ix) to DIR-Path (Dir-Ix)
071500              move  zero to DIR-Small-Files (Dir-Ix)
071600                            DIR-Large-Files (Dir-Ix)
071700                            DIR-File-Count (Dir-Ix)
071800                            DIR-Total-Size (Dir-Ix)
071900     end-if.
072000     add      1 to DIR-File-Count (Dir-Ix).
072100     add      SCM-Size (SCM-Ix) to DIR-Total-Size (Dir-Ix).
072200     if       SCM-Size (SCM-Ix) < 67108864
072300              add   1 to DIR-Small-Files (Dir-Ix)
072400     else
072500              add   1 to DIR-Large-Files (Dir-Ix)
072600     end-if.
072700*
072800 sc036-Build-Exit.  exit.
072900*
073000 sc036-Scan-Dirs.
073100     if       DIR-Path (Dir-Ix) = SCM-Dir-Path (SCM-Ix)
073200              move  "Y" to WS-Dir-Found-Sw.
073300*
073400 sc036-Scan-Dirs-Exit.  exit.
073500*
073600 sc036-Dir-Ratios.
073700*>*************************
073800*
073900*  Rule 1.5 step 2 - once every file has been rolled into
074000*  its directory, work out the ratio and flag problem dirs.
074100*
074200     compute  DIR-Avg-File-Size (Dir-Ix) rounded =
074300              DIR-Total-Size (Dir-Ix) / DIR-File-Count (Dir-Ix).
074400     compute  DIR-Small-Ratio (Dir-Ix) rounded =
074500              DIR-Small-Files (Dir-Ix) / DIR-File-Count (Dir-Ix).
074600     if       DIR-Small-Ratio (Dir-Ix) > 0.7
074700              and DIR-File-Count (Dir-Ix) > 10
074800              move  "Y" to DIR-Problematic-Flag (Dir-Ix)
074900              add   1 to SC-Problematic-Dir-Count
075000     end-if.
075100*
075200 sc036-Dir-Ratios-Exit.  exit.
075300*
075400 sc037-Write-Classified-Detail         section.
075500*>***********************************************
075600*
075700     move     space  to SC-Classified-File-Record.
075800     move     WS-CF-Class      to CF-Classification.
075900     move     SCM-Path (SCM-Ix) to CF-Path.
076000     move     SCM-Size (SCM-Ix) to CF-Size.
076100     move     WS-CF-Score      to CF-Score.
076200     move     WS-CF-Detail     to CF-Detail.
076300     write    SC-Classified-File-Record.
076400*
076500 sc037-Exit.  exit section.
076600*
076700 sc062-Sort-Cold-Detail        section.
076800*>***********************************************
076900*
077000*  Rule §1.1 - cold-data detail records must come out
077100*  COLD-SCORE descending, not scan order, so the qualifying
077200*  SCM-Ix/score pairs staged in sc031 are bubble-sorted here
077300*  (largest table seen in testing under 40 entries - a bubble
077400*  pass is plenty, no need for the SORT verb over a file).
077500*
077600     if       WS-Cold-Sort-Count > 1
077700              perform sc062-Bubble-Pass
077800                      thru sc062-Bubble-Pass-Exit
077900                      varying WS-Ix from 1 by 1
078000                      until WS-Ix > WS-Cold-Sort-Count - 1
078100     end-if.
078200     perform  sc062-Write-Sorted thru sc062-Write-Sorted-Exit
078300              varying CSrt-Ix from 1 by 1
078400              until CSrt-Ix > WS-Cold-Sort-Count.
078500*
078600 sc062-Exit.  exit section.
078700*
078800 sc062-Bubble-Pass.
078900     perform  sc062-Bubble-Inner thru sc062-Bubble-Inner-Exit
079000              varying WS-Jx from 1 by 1
079100              until WS-Jx > WS-Cold-Sort-Count - WS-Ix.
079200 sc062-Bubble-Pass-Exit.  exit.
079300*
079400 sc062-Bubble-Inner.
079500     if       CSRT-Score (WS-Jx) < CSRT-Score (WS-Jx + 1)
079600              move SC-Cold-Sort-Entry (WS-Jx) to WS-CSrt-Hold
079700              move SC-Cold-Sort-Entry (WS-Jx + 1)
079800                   to SC-Cold-Sort-Entry (WS-Jx)
079900              move WS-CSrt-Hold
080000                   to SC-Cold-Sort-Entry (WS-Jx + 1)
080100     end-if.
080200 sc062-Bubble-Inner-Exit.  exit.
080300*
080400 sc062-Write-Sorted.
080500     set      SCM-Ix to CSRT-Scm-Ix (CSrt-Ix).
080600     move     "COLD-DATA"    to WS-CF-Class.
080700     move     CSRT-Score (CSrt-Ix) to WS-CF-Score.
080800     move     space          to WS-CF-Detail.
080900     perform  sc037-Write-Classified-Detail.
081000 sc062-Write-Sorted-Exit.  exit.
081100*
081200 sc039-Sort-Dup-Detail         section.
081300*>***********************************************
081400*
081500*  Rule §1.2 - duplicate-candidate detail records must come
081600*  out score descending as well; same bubble-sort idea as
081700*  sc062 above, against the sc033 staging table this time.
081800*
081900     if       WS-Dup-Sort-Count > 1
082000              perform sc039-Bubble-Pass
082100                      thru sc039-Bubble-Pass-Exit
082200                      varying WS-Ix from 1 by 1
082300                      until WS-Ix > WS-Dup-Sort-Count - 1
082400     end-if.
082500     perform  sc039-Write-Sorted thru sc039-Write-Sorted-Exit
082600              varying DSrt-Ix from 1 by 1
082700              until DSrt-Ix > WS-Dup-Sort-Count.
082800*
082900 sc039-Exit.  exit section.
083000*
083100 sc039-Bubble-Pass.
083200     perform  sc039-Bubble-Inner thru sc039-Bubble-Inner-Exit
083300              varying WS-Jx from 1 by 1
083400              until WS-Jx > WS-Dup-Sort-Count - WS-Ix.
083500 sc039-Bubble-Pass-Exit.  exit.
083600*
083700 sc039-Bubble-Inner.
083800     if       DSRT-Score (WS-Jx) < DSRT-Score (WS-Jx + 1)
083900              move SC-Dup-Sort-Entry (WS-Jx) to WS-DSrt-Hold
084000              move SC-Dup-Sort-Entry (WS-Jx + 1)
084100                   to SC-Dup-Sort-Entry (WS-Jx)
084200              move WS-DSrt-Hold
084300                   to SC-Dup-Sort-Entry (WS-Jx + 1)
084400     end-if.
084500 sc039-Bubble-Inner-Exit.  exit.
084600*
084700 sc039-Write-Sorted.
084800     set      SCM-Ix to DSRT-Scm-Ix (DSrt-Ix).
084900     move     "DUPLICATE"    to WS-CF-Class.
085000     move     DSRT-Score (DSrt-Ix) to WS-CF-Score.
085100     move     space          to WS-CF-Detail.
085200     perform  sc037-Write-Classified-Detail.
085300 sc039-Write-Sorted-Exit.  exit.
085400*
085500 sc047-Sort-Orphan-Detail      section.
085600*>***********************************************
085700*
085800*  Rule §1.4 - orphaned-temp detail records must come out age
085900*  descending too (missed in the first sort-order review) -
086000*  same bubble-sort idea against the sc035 staging table.
086100*
086200     if       WS-Orph-Sort-Count > 1
086300              perform sc047-Bubble-Pass
086400                      thru sc047-Bubble-Pass-Exit
086500                      varying WS-Ix from 1 by 1
086600                      until WS-Ix > WS-Orph-Sort-Count - 1
086700     end-if.
086800     perform  sc047-Write-Sorted thru sc047-Write-Sorted-Exit
086900              varying OSrt-Ix from 1 by 1
087000              until OSrt-Ix > WS-Orph-Sort-Count.
087100*
087200 sc047-Exit.  exit section.
087300*
087400 sc047-Bubble-Pass.
087500     perform  sc047-Bubble-Inner thru sc047-Bubble-Inner-Exit
087600              varying WS-Jx from 1 by 1
087700              until WS-Jx > WS-Orph-Sort-Count - WS-Ix.
087800 sc047-Bubble-Pass-Exit.  exit.
087900*
088000 sc047-Bubble-Inner.
088100     if       OSRT-Age-Days (WS-Jx) < OSRT-Age-Days (WS-Jx + 1)
088200              move SC-Orph-Sort-Entry (WS-Jx) to WS-OSrt-Hold
088300              move SC-Orph-Sort-Entry (WS-Jx + 1)
088400                   to SC-Orph-Sort-Entry (WS-Jx)
088500              move WS-OSrt-Hold
088600                   to SC-Orph-Sort-Entry (WS-Jx + 1)
088700     end-if.
088800 sc047-Bubble-Inner-Exit.  exit.
088900*
089000 sc047-Write-Sorted.
089100     set      SCM-Ix to OSRT-Scm-Ix (OSrt-Ix).
089200     move     "ORPHANED-TEMP" to WS-CF-Class.
089300     move     OSRT-Age-Days (OSrt-Ix) to WS-CF-Score.
089400     move     SCM-Orphan-Priority (SCM-Ix) to WS-CF-Detail.
089500     perform  sc037-Write-Classified-Detail.
089600 sc047-Write-Sorted-Exit.  exit.
089700*
089800 sc038-Waste-Totals            section.
089900*>****************************************
090000*
090100*  Business Rule §2 - WS-Replication-Waste-Bytes was summed
090200*  record by record in sc034 (needs the per-file excess
090300*  replica count); the other two waste figures are plain
090400*  totals so they are rolled up here instead.
090500*
090600     move     WS-Empty-Size-Bytes to WS-Empty-File-Waste-Bytes.
090700     compute  WS-Small-File-Overhead-Bytes =
090800              (WS-Small-Count + WS-Empty-Count) * 150.
090900     compute  WS-Total-Waste =
091000              WS-Replication-Waste-Bytes +
091100              WS-Empty-File-Waste-Bytes +
091200              WS-Small-File-Overhead-Bytes.
091300     if       WS-Total-Size-Bytes > zero
091400              compute WS-Waste-Pct rounded =
091500                      WS-Total-Waste / WS-Total-Size-Bytes * 100
091600     else
091700              move    zero to WS-Waste-Pct
091800     end-if.
091900*
092000 sc038-Exit.  exit section.
092100 sc040-Current-Costs           section.
092200*>****************************************
092300*
092400*  Business Rule §3 - current monthly cost of the footprint
092500*  as it stands today, before any optimisation.
092600*
092700     compute  WS-Storage-Cost rounded =
092800              WS-Total-Size-GB * TR-Std-Cost-Per-GB * 3.
092900     compute  WS-Metadata-Cost rounded =
093000              WS-Total-Files * TR-Meta-Cost-Per-File.
093100     compute  WS-Small-File-Overhead-Cost rounded =
093200              WS-Small-Count * 0.001.
093300     compute  WS-Network-Cost rounded =
093400              WS-Total-Size-GB * 0.005.
093500     compute  WS-Total-Monthly rounded =
093600              WS-Storage-Cost + WS-Metadata-Cost +
093700              WS-Small-File-Overhead-Cost + WS-Network-Cost.
093800     compute  WS-Total-Annual rounded =
093900              WS-Total-Monthly * 12.
094000     if       WS-Total-Size-GB > zero
094100              compute WS-Cost-Per-GB rounded =
094200                      WS-Total-Monthly / WS-Total-Size-GB
094300     else
094400              move    zero to WS-Cost-Per-GB
094500     end-if.
094600*
094700 sc040-Exit.  exit section.
094800*
094900 sc041-Cold-Savings            section.
095000*>****************************************
095100*
095200*  Business Rule §4 - cold data moved off standard tier to
095300*  the cold tier, 1.5x the base cold rate for safety margin
095400*  during migration, network cost to move it out once.
095500*
095600     set      Cat-Ix to 1.
095700     move     "COLD"         to CAT-Name (Cat-Ix).
095800     move     WS-Cold-Size-GB to CAT-Affected-GB (Cat-Ix).
095900     compute  CAT-Current (Cat-Ix) rounded =
096000              WS-Cold-Size-GB * TR-Std-Cost-Per-GB * 3.
096100     compute  CAT-Optimized (Cat-Ix) rounded =
096200              WS-Cold-Size-GB * TR-Cold-Cost-Per-GB * 1.5.
096300     compute  CAT-Impl-Cost (Cat-Ix) rounded =
096400              WS-Cold-Size-GB * TR-Network-Cost-Per-GB.
096500     perform  sc04x-Cat-Finish.
096600*
096700 sc041-Exit.  exit section.
096800*
096900 sc042-Small-File-Savings      section.
097000*>****************************************
097100*
097200*  Business Rule §4 - small files cost the same to store
097300*  once consolidated, the saving is all in the metadata
097400*  overhead once 90% of them are merged into bigger files.
097500*
097600     compute  WS-Small-File-Size-GB rounded =
097700              WS-Small-Size-Bytes / 1073741824.
097800     set      Cat-Ix to 2.
097900     move     "SMALL FILES"  to CAT-Name (Cat-Ix).
098000     move     WS-Small-File-Size-GB to CAT-Affected-GB (Cat-Ix).
098100     compute  WS-Calc-Amt-1 rounded =
098200              WS-Small-Count * TR-Meta-Cost-Per-File * 100.
098300     compute  WS-Calc-Amt-2 rounded =
098400              WS-Small-File-Size-GB * TR-Std-Cost-Per-GB * 3.
098500     compute  CAT-Current (Cat-Ix) rounded =
098600              WS-Calc-Amt-1 + WS-Calc-Amt-2.
098700     compute  WS-Small-File-Count rounded =
098800              WS-Small-Count * 0.1.
098900     compute  WS-Calc-Amt-1 rounded =
099000              WS-Small-File-Count * TR-Meta-Cost-Per-File * 100.
099100     compute  CAT-Optimized (Cat-Ix) rounded =
099200              WS-Calc-Amt-1 + WS-Calc-Amt-2.
099300     compute  CAT-Impl-Cost (Cat-Ix) rounded =
099400              WS-Small-Count * 0.0001.
099500     perform  sc04x-Cat-Finish.
099600*
099700 sc042-Exit.  exit section.
099800*
099900 sc043-Replication-Savings     section.
100000*>****************************************
100100*
100200*  Business Rule §4 - dropping excess copies from whatever
100300*  they are today back down to the standard 3x.
100400*
100500     set      Cat-Ix to 3.
100600     move     "REPLICATION"  to CAT-Name (Cat-Ix).
100700     move     WS-Over-Repl-Size-GB to CAT-Affected-GB (Cat-Ix).
100800     compute  CAT-Current (Cat-Ix) rounded =
100900              WS-Over-Repl-Size-GB * TR-Std-Cost-Per-GB * 4.
101000     compute  CAT-Optimized (Cat-Ix) rounded =
101100              WS-Over-Repl-Size-GB * TR-Std-Cost-Per-GB * 3.
101200     move     zero to CAT-Impl-Cost (Cat-Ix).
101300     perform  sc04x-Cat-Finish.
101400*
101500 sc043-Exit.  exit section.
101600*
101700 sc044-Cleanup-Savings         section.
101800*>****************************************
101900*
102000*  Business Rule §4 - orphaned temp/backup files removed
102100*  outright, so the optimised cost is always zero.
102200*
102300     set      Cat-Ix to 4.
102400     move     "CLEANUP"      to CAT-Name (Cat-Ix).
102500     move     WS-Orphan-Size-GB to CAT-Affected-GB (Cat-Ix).
102600     compute  CAT-Current (Cat-Ix) rounded =
102700              WS-Orphan-Size-GB * TR-Std-Cost-Per-GB * 3 +
102800              WS-Orphan-Count * TR-Meta-Cost-Per-File.
102900     move     zero to CAT-Optimized (Cat-Ix).
103000     move     zero to CAT-Impl-Cost (Cat-Ix).
103100     perform  sc04x-Cat-Finish.
103200*
103300 sc044-Exit.  exit section.
103400*
103500 sc045-Compression-Savings     section.
103600*>****************************************
103700*
103800*  Business Rule §4 - a flat 30% compression ratio applied
103900*  to the whole footprint, not just one category.
104000*
104100     set      Cat-Ix to 5.
104200     move     "COMPRESSION"  to CAT-Name (Cat-Ix).
104300     move     WS-Total-Size-GB to CAT-Affected-GB (Cat-Ix).
104400     compute  WS-Calc-GB2 rounded = WS-Total-Size-GB * 0.7.
104500     compute  CAT-Current (Cat-Ix) rounded =
104600              WS-Total-Size-GB * TR-Std-Cost-Per-GB * 3.
104700     compute  CAT-Optimized (Cat-Ix) rounded =
104800              WS-Calc-GB2 * TR-Std-Cost-Per-GB * 3.
104900     compute  CAT-Impl-Cost (Cat-Ix) rounded =
105000              WS-Total-Size-GB * 0.002.
105100     perform  sc04x-Cat-Finish.
105200*
105300 sc045-Exit.  exit section.
105400*
105500*  Shared finishing arithmetic for the 5 category entries -
105600*  savings, savings-pct and annualised savings, same formula
105700*  every time so it only lives in one place.
105800*
105900 sc04x-Cat-Finish.
106000     compute  CAT-Savings (Cat-Ix) rounded =
106100              CAT-Current (Cat-Ix) - CAT-Optimized (Cat-Ix).
106200     if       CAT-Current (Cat-Ix) > zero
106300              compute CAT-Savings-Pct (Cat-Ix) rounded =
106400                      CAT-Savings (Cat-Ix) /
106500                      CAT-Current (Cat-Ix) * 100
106600     else
106700              move    zero to CAT-Savings-Pct (Cat-Ix)
106800     end-if.
106900     compute  CAT-Annual (Cat-Ix) rounded =
107000              CAT-Savings (Cat-Ix) * 12.
107100 sc046-Cost-Report-Summary     section.
107200*>****************************************
107300*
107400*  Business Rule §4 - roll the 5 category entries up into
107500*  one payback/ROI picture for the whole plan.
107600*
107700     move     zero to WS-Total-Monthly-Savings
107800                       WS-Total-Annual-Savings
107900                       WS-Total-Implementation-Cost.
108000     perform  sc046-Sum-Cats thru sc046-Sum-Cats-Exit
108100              varying Cat-Ix from 1 by 1
108200              until Cat-Ix > 5.
108300     if       WS-Total-Monthly-Savings > zero
108400              move    "N" to WS-Payback-NA-Flag
108500              compute WS-Payback-Months rounded =
108600                      WS-Total-Implementation-Cost /
108700                      WS-Total-Monthly-Savings
108800     else
108900              move    "Y" to WS-Payback-NA-Flag
109000              move    999999.99 to WS-Payback-Months
109100     end-if.
109200     if       WS-Total-Implementation-Cost > zero
109300              move    "N" to WS-ROI-NA-Flag
109400              compute WS-ROI-Pct rounded =
109500                      WS-Total-Annual-Savings /
109600                      WS-Total-Implementation-Cost * 100
109700     else
109800              move    "Y" to WS-ROI-NA-Flag
109900              move    zero to WS-ROI-Pct
110000     end-if.
110100     compute  WS-Optimized-Monthly rounded =
110200              WS-Total-Monthly - WS-Total-Monthly-Savings.
110300     if       WS-Total-Monthly > zero
110400              compute WS-Cost-Reduction-Pct rounded =
110500                      WS-Total-Monthly-Savings /
110600                      WS-Total-Monthly * 100
110700     else
110800              move    zero to WS-Cost-Reduction-Pct
110900     end-if.
111000*
111100 sc046-Exit.  exit section.
111200*
111300 sc046-Sum-Cats.
111400     add      CAT-Savings (Cat-Ix) to WS-Total-Monthly-Savings.
111500     add      CAT-Annual (Cat-Ix)  to WS-Total-Annual-Savings.
111600     add      CAT-Impl-Cost (Cat-Ix)
111700                   to WS-Total-Implementation-Cost.
111800 sc046-Sum-Cats-Exit.  exit.
111900*
112000 sc050-Growth-Projection       section.
112100*>****************************************
112200*
112300*  Business Rule §4 - 3 year size/cost projection, compound
112400*  growth applied one year at a time (no ** operator on this
112500*  compiler, so the factor is built up by repeated multiply).
112600*
112700     move     1 to WS-Growth-Factor.
112800     move     zero to WS-Three-Year-Total.
112900     perform  sc051-Project-Year thru sc051-Project-Year-Exit
113000              varying Year-Ix from 1 by 1
113100              until Year-Ix > 3.
113200*
113300 sc050-Exit.  exit section.
113400*
113500 sc051-Project-Year.
113600     compute  WS-Growth-Factor rounded =
113700              WS-Growth-Factor *
113800              (1 + TR-Growth-Rate-Pct / 100).
113900     move     Year-Ix to GRW-Year (Year-Ix).
114000     compute  GRW-Size-GB (Year-Ix) rounded =
114100              WS-Total-Size-GB * WS-Growth-Factor.
114200     if       WS-Total-Size-GB > zero
114300              compute GRW-Monthly (Year-Ix) rounded =
114400                      GRW-Size-GB (Year-Ix) /
114500                      WS-Total-Size-GB * WS-Total-Monthly
114600     else
114700              move    zero to GRW-Monthly (Year-Ix)
114800     end-if.
114900     compute  GRW-Annual (Year-Ix) rounded =
115000              GRW-Monthly (Year-Ix) * 12.
115100     add      GRW-Annual (Year-Ix) to WS-Three-Year-Total.
115200 sc051-Project-Year-Exit.  exit.
115300*
115400 sc060-Opportunities           section.
115500*>****************************************
115600*
115700*  Rule §6 - five fixed opportunity lines, same order every
115800*  run, so the report layout never has to branch on what is
115900*  present - an empty category just shows zero savings.
116000*
116100     move     "COLD DATA MIGRATION"   to OPP-Name (1).
116200     compute  OPP-Monthly-Savings (1) rounded =
116300              WS-Cold-Size-GB * 0.03.
116400     if       WS-Cold-Size-GB > 100
116500              move "HIGH"   to OPP-Priority (1)
116600     else
116700              move "MEDIUM" to OPP-Priority (1)
116800     end-if.
116900     move     "SMALL FILE CONSOLIDATION" to OPP-Name (2).
117000     compute  OPP-Monthly-Savings (2) rounded =
117100              WS-Small-Count * 0.001.
117200     if       WS-Small-Count > 10000
117300              move "HIGH"   to OPP-Priority (2)
117400     else
117500              move "MEDIUM" to OPP-Priority (2)
117600     end-if.
117700     move     "FILE CLEANUP"          to OPP-Name (3).
117800     compute  OPP-Monthly-Savings (3) rounded =
117900              WS-Orphan-Size-GB * 0.04 * 3.
118000     move     "MEDIUM"                to OPP-Priority (3).
118100     move     "REPLICATION"           to OPP-Name (4).
118200     compute  OPP-Monthly-Savings (4) rounded =
118300              WS-Over-Repl-Size-GB * 0.04.
118400     move     "LOW"                   to OPP-Priority (4).
118500     move     "DUPLICATE REMOVAL"     to OPP-Name (5).
118600     compute  OPP-Monthly-Savings (5) rounded =
118700              WS-Dup-Size-GB * 0.02.
118800     move     "LOW"                   to OPP-Priority (5).
118900*
119000 sc060-Exit.  exit section.
119100*
119200 sc061-Efficiency-Metrics      section.
119300*>****************************************
119400*
119500*  Rule §6 - average file size drives the size-range
119600*  recommendation text, and the efficiency score knocks
119700*  points off for small-file and over-replication pressure.
119800*
119900     if       WS-Total-Files > zero
120000              compute WS-Avg-File-Size-MB rounded =
120100                      WS-Total-Size-GB * 1024 / WS-Total-Files
120200     else
120300              move    zero to WS-Avg-File-Size-MB
120400     end-if.
120500     move     WS-Small-Files-Pct to WS-Calc-Pct.
120600     if       WS-Calc-Pct > 50
120700              move    50 to WS-Calc-Pct
120800     end-if.
120900     compute  WS-Efficiency-Score = 100 - WS-Calc-Pct.
121000     move     WS-Over-Repl-Pct to WS-Calc-Pct.
121100     if       WS-Calc-Pct > 30
121200              move    30 to WS-Calc-Pct
121300     end-if.
121400     subtract WS-Calc-Pct from WS-Efficiency-Score.
121500     if       WS-Efficiency-Score < zero
121600              move    zero to WS-Efficiency-Score
121700     end-if.
121800     evaluate true
121900       when   WS-Avg-File-Size-MB < 1
122000              move "CONSOLIDATE SMALL FILES"
122100                                   to WS-Size-Recommendation
122200       when   WS-Avg-File-Size-MB < 64
122300              move "BELOW OPTIMAL RANGE"
122400                                   to WS-Size-Recommendation
122500       when   WS-Avg-File-Size-MB <= 1024
122600              move "OPTIMAL RANGE" to WS-Size-Recommendation
122700       when   other
122800              move "CONSIDER SPLITTING LARGE FILES"
122900                                   to WS-Size-Recommendation
123000     end-evaluate.
123100*
123200 sc061-Exit.  exit section.
123300*
123400 sc063-Cluster-Health          section.
123500*>****************************************
123600*
123700*  Rule §6 - how full the cluster is, straight off the
123800*  CLUSTER-METRICS record read at start of run.
123900*
124000     if       CM-Capacity-Total > zero
124100              compute WS-Utilization-Pct rounded =
124200                      CM-Capacity-Used /
124300                      CM-Capacity-Total * 100
124400     else
124500              move    zero to WS-Utilization-Pct
124600     end-if.
124700     evaluate true
124800       when   WS-Utilization-Pct < 70
124900              move "HEALTHY"  to WS-Cluster-Health-Status
125000       when   WS-Utilization-Pct < 85
125100              move "WARNING"  to WS-Cluster-Health-Status
125200       when   other
125300              move "CRITICAL" to WS-Cluster-Health-Status
125400     end-evaluate.
125500*
125600 sc063-Exit.  exit section.
125700*
125800 sc064-Risk-Assessment         section.
125900*>****************************************
126000*
126100*  Rule §6 - 4 fixed risk checks, severity weighted, summed
126200*  to one overall score and level for the report header.
126300*
126400     move     zero to SC-Risk-Count WS-Risk-Score-Total.
126500     if       WS-Utilization-Pct > 85
126600              move    "HIGH-UTILIZATION"   to WS-Risk-Name-Wk
126700              move    "CRITICAL"           to WS-Risk-Sev-Wk
126800              move    10                   to WS-Risk-Scr-Wk
126900              perform sc064-Add-Risk
127000     end-if.
127100     if       WS-Small-Files-Pct > 50
127200              move    "SMALL-FILES"        to WS-Risk-Name-Wk
127300              move    "HIGH"               to WS-Risk-Sev-Wk
127400              move    5                    to WS-Risk-Scr-Wk
127500              perform sc064-Add-Risk
127600     end-if.
127700     if       CM-Corrupt-Blocks > zero
127800              move    "DATA-CORRUPTION"    to WS-Risk-Name-Wk
127900              move    "CRITICAL"           to WS-Risk-Sev-Wk
128000              move    10                   to WS-Risk-Scr-Wk
128100              perform sc064-Add-Risk
128200     end-if.
128300     if       CM-Under-Repl-Blocks > zero
128400              move    "UNDER-REPLICATION"  to WS-Risk-Name-Wk
128500              move    "MEDIUM"             to WS-Risk-Sev-Wk
128600              move    2                    to WS-Risk-Scr-Wk
128700              perform sc064-Add-Risk
128800     end-if.
128900     evaluate true
129000       when   WS-Risk-Score-Total >= 10
129100              move "CRITICAL" to WS-Risk-Level
129200       when   WS-Risk-Score-Total >= 5
129300              move "HIGH"     to WS-Risk-Level
129400       when   WS-Risk-Score-Total >= 2
129500              move "MEDIUM"   to WS-Risk-Level
129600       when   other
129700              move "LOW"      to WS-Risk-Level
129800     end-evaluate.
129900*
130000 sc064-Exit.  exit section.
130100*
130200 sc064-Add-Risk.
130300     add      1 to SC-Risk-Count.
130400     set      Risk-Ix to SC-Risk-Count.
130500     move     WS-Risk-Name-Wk to RISK-Name (Risk-Ix).
130600     move     WS-Risk-Sev-Wk  to RISK-Severity (Risk-Ix).
130700     move     WS-Risk-Scr-Wk  to RISK-Score (Risk-Ix).
130800     add      WS-Risk-Scr-Wk  to WS-Risk-Score-Total.
130900 sc065-Recommendations         section.
131000*>****************************************
131100*
131200*  Rule §6 - same 3 candidates as the opportunity list, but
131300*  only named here if they clear the recommendation
131400*  threshold, in priority order.
131500*
131600     move     zero to SC-Reco-Count WS-Reco-Total-Monthly
131700                       WS-Reco-Total-Annual.
131800     if       OPP-Monthly-Savings (1) > 100
131900              add      1 to SC-Reco-Count
132000              set      Reco-Ix to SC-Reco-Count
132100              move     1 to RECO-Priority (Reco-Ix)
132200              move     "COLD DATA MIGRATION"
132300                                   to RECO-Action (Reco-Ix)
132400              move     OPP-Monthly-Savings (1)
132500                             to RECO-Monthly-Savings (Reco-Ix)
132600              move     "1-2 WEEKS" to RECO-Timeline (Reco-Ix)
132700     end-if.
132800     if       WS-Small-Count > 5000
132900              add      1 to SC-Reco-Count
133000              set      Reco-Ix to SC-Reco-Count
133100              move     2 to RECO-Priority (Reco-Ix)
133200              move     "SMALL FILE CONSOLIDATION"
133300                                   to RECO-Action (Reco-Ix)
133400              move     OPP-Monthly-Savings (2)
133500                             to RECO-Monthly-Savings (Reco-Ix)
133600              move     "2-4 WEEKS" to RECO-Timeline (Reco-Ix)
133700     end-if.
133800     if       OPP-Monthly-Savings (3) > 50
133900              add      1 to SC-Reco-Count
134000              set      Reco-Ix to SC-Reco-Count
134100              move     3 to RECO-Priority (Reco-Ix)
134200              move     "FILE CLEANUP"
134300                                   to RECO-Action (Reco-Ix)
134400              move     OPP-Monthly-Savings (3)
134500                             to RECO-Monthly-Savings (Reco-Ix)
134600              move     "IMMEDIATE" to RECO-Timeline (Reco-Ix)
134700     end-if.
134800     perform  sc065-Sum-Recos thru sc065-Sum-Recos-Exit
134900              varying Reco-Ix from 1 by 1
135000              until Reco-Ix > SC-Reco-Count.
135100*
135200 sc065-Exit.  exit section.
135300*
135400 sc065-Sum-Recos.
135500     compute  RECO-Annual-Savings (Reco-Ix) rounded =
135600              RECO-Monthly-Savings (Reco-Ix) * 12.
135700     add      RECO-Monthly-Savings (Reco-Ix)
135800                                   to WS-Reco-Total-Monthly.
135900     add      RECO-Annual-Savings (Reco-Ix)
136000                                   to WS-Reco-Total-Annual.
136100 sc065-Sum-Recos-Exit.  exit.
136200 sc066-Projected-Savings       section.
136300*>****************************************
136400*
136500*  Rule §6 - every opportunity line added together, against
136600*  the current monthly bill, for an overall confidence call.
136700*
136800     move     zero to WS-Total-Projected-Monthly.
136900     perform  sc066-Sum-Opps thru sc066-Sum-Opps-Exit
137000              varying Opp-Ix from 1 by 1
137100              until Opp-Ix > 5.
137200     compute  WS-Total-Projected-Annual rounded =
137300              WS-Total-Projected-Monthly * 12.
137400     if       WS-Total-Monthly > zero
137500              compute WS-Projected-Savings-Pct rounded =
137600                      WS-Total-Projected-Monthly /
137700                      WS-Total-Monthly * 100
137800     else
137900              move    zero to WS-Projected-Savings-Pct
138000     end-if.
138100     compute  WS-Projected-Optimized-Monthly rounded =
138200              WS-Total-Monthly - WS-Total-Projected-Monthly.
138300     evaluate true
138400       when   WS-Projected-Savings-Pct > 20
138500              move "HIGH"   to WS-Projected-Confidence
138600       when   WS-Projected-Savings-Pct > 10
138700              move "MEDIUM" to WS-Projected-Confidence
138800       when   other
138900              move "LOW"    to WS-Projected-Confidence
139000     end-evaluate.
139100*
139200 sc066-Exit.  exit section.
139300*
139400 sc066-Sum-Opps.
139500     add      OPP-Monthly-Savings (Opp-Ix)
139600                             to WS-Total-Projected-Monthly.
139700 sc066-Sum-Opps-Exit.  exit.
139800*
139900 sc067-Optimization-Priorities section.
140000*>****************************************
140100*
140200*  Rule §6 - analyzer's 4-category priority list, fixed
140300*  build order below, then re-sorted into display order by
140400*  a small bubble pass (4 entries, not worth a SORT verb).
140500*
140600     compute  WS-Calc-GB rounded = WS-Cold-Size-GB * 0.7.
140700     move     "COLD DATA MIGRATION"      to PRI-Category (1).
140800     move     "HIGH"                     to PRI-Priority (1).
140900     move     "HIGH"                     to PRI-Impact (1).
141000     move     WS-Calc-GB                 to PRI-Savings-GB (1).
141100     move     33                         to PRI-Sort-Score (1).
141200     compute  WS-Calc-GB rounded = WS-Small-Count * 0.001.
141300     move     "SMALL FILE CONSOLIDATION" to PRI-Category (2).
141400     move     "HIGH"                     to PRI-Priority (2).
141500     move     "MEDIUM"                   to PRI-Impact (2).
141600     move     WS-Calc-GB                 to PRI-Savings-GB (2).
141700     move     32                         to PRI-Sort-Score (2).
141800     move     "ORPHANED FILE CLEANUP"    to PRI-Category (3).
141900     move     "MEDIUM"                   to PRI-Priority (3).
142000     move     "MEDIUM"                   to PRI-Impact (3).
142100     move     WS-Orphan-Size-GB          to PRI-Savings-GB (3).
142200     move     22                         to PRI-Sort-Score (3).
142300     compute  WS-Calc-GB2 rounded =
142400              WS-Replication-Waste-Bytes / 1073741824.
142500     move     "REPLICATION OPTIMIZATION" to PRI-Category (4).
142600     move     "MEDIUM"                   to PRI-Priority (4).
142700     move     "HIGH"                     to PRI-Impact (4).
142800     move     WS-Calc-GB2                to PRI-Savings-GB (4).
142900     move     23                         to PRI-Sort-Score (4).
143000     perform  sc067-Bubble-Pass thru sc067-Bubble-Pass-Exit
143100              varying WS-Ix from 1 by 1
143200              until WS-Ix > 3.
143300*
143400 sc067-Exit.  exit section.
143500*
143600 sc067-Bubble-Pass.
143700     perform  sc067-Bubble-Inner thru sc067-Bubble-Inner-Exit
143800              varying WS-Jx from 1 by 1
143900              until WS-Jx > 3.
144000 sc067-Bubble-Pass-Exit.  exit.
144100*
144200 sc067-Bubble-Inner.
144300     if       PRI-Sort-Score (WS-Jx) <
144400              PRI-Sort-Score (WS-Jx + 1)
144500              move SC-Priority-Entry (WS-Jx) to WS-Pri-Hold
144600              move SC-Priority-Entry (WS-Jx + 1)
144700                   to SC-Priority-Entry (WS-Jx)
144800              move WS-Pri-Hold
144900                   to SC-Priority-Entry (WS-Jx + 1)
145000     end-if.
145100 sc067-Bubble-Inner-Exit.  exit.
145200 sc100-Build-Optimization-Plan section.
145300*>****************************************
145400*
145500*  Rule §5 - the 4 deterministic planner actions, skipping
145600*  any category with nothing to act on, then the plan-wide
145700*  totals and the two estimates finance asked for.
145800*
145900     move     zero to SC-Plan-Count WS-Plan-Total-Monthly
146000                       WS-Plan-Total-Annual WS-Plan-Total-GB
146100                       WS-Plan-Complexity-Total.
146200     perform  sc101-Cold-Migration-Actions.
146300     perform  sc102-Small-File-Actions.
146400     perform  sc103-Replication-Actions.
146500     perform  sc104-Cleanup-Actions.
146600     perform  sc105-Plan-Totals.
146700     perform  sc106-Roi-Months.
146800     perform  sc107-Implementation-Time.
146900*
147000 sc100-Exit.  exit section.
147100*
147200 sc101-Cold-Migration-Actions  section.
147300*>****************************************
147400*
147500*  Cold files more than 90 days stale - tighter than the
147600*  180 day cold-data threshold itself, this is the subset
147700*  the planner will actually schedule for migration.
147800*
147900     move     zero to WS-Calc-GB WS-Scratch-Count.
148000     perform  sc101-Scan-Cold thru sc101-Scan-Cold-Exit
148100              varying SCM-Ix from 1 by 1
148200              until SCM-Ix > SCM-File-Count.
148300     if       WS-Scratch-Count > zero
148400              add      1 to SC-Plan-Count
148500              set      Plan-Ix to SC-Plan-Count
148600              move     "COLD DATA MIGRATION" to
148700                       PLAN-Category (Plan-Ix)
148800              move     WS-Calc-GB to PLAN-Affected-GB (Plan-Ix)
148900              compute  PLAN-Monthly-Savings (Plan-Ix) rounded =
149000                       WS-Calc-GB * 0.03
149100              move     "MEDIUM" to PLAN-Complexity (Plan-Ix)
149200              move     2 to PLAN-Complexity-Weight (Plan-Ix)
149300     end-if.
149400*
149500 sc101-Exit.  exit section.
149600*
149700 sc101-Scan-Cold.
149800     if       SCM-Access-Days (SCM-Ix) > 90
149900              and SCM-Cold-Flag (SCM-Ix) = "Y"
150000              add  1 to WS-Scratch-Count
150100              compute WS-Calc-GB2 rounded =
150200                      SCM-Size (SCM-Ix) / 1073741824
150300              add  WS-Calc-GB2 to WS-Calc-GB
150400     end-if.
150500 sc101-Scan-Cold-Exit.  exit.
150600*
150700 sc102-Small-File-Actions      section.
150800*>****************************************
150900*
151000*  Small-file consolidation only makes the plan when a
151100*  directory actually has 10 or more candidates in it -
151200*  a couple of stray small files scattered around is not
151300*  worth a migration ticket.
151400*
151500     move     zero to WS-Dir-Small-Qual-Cnt.
151600     perform  sc102-Scan-Dirs thru sc102-Scan-Dirs-Exit
151700              varying Dir-Ix from 1 by 1
151800              until Dir-Ix > SC-Dir-Count.
151900     if       WS-Dir-Small-Qual-Cnt > zero
152000              add      1 to SC-Plan-Count
152100              set      Plan-Ix to SC-Plan-Count
152200              move     "SMALL FILE CONSOLIDATION" to
152300                       PLAN-Category (Plan-Ix)
152400              move     WS-Small-File-Size-GB to
152500                       PLAN-Affected-GB (Plan-Ix)
152600              compute  PLAN-Monthly-Savings (Plan-Ix) rounded =
152700                       WS-Dir-Small-Qual-Cnt * 0.001
152800              move     "HIGH" to PLAN-Complexity (Plan-Ix)
152900              move     3 to PLAN-Complexity-Weight (Plan-Ix)
153000     end-if.
153100*
153200 sc102-Exit.  exit section.
153300*
153400 sc102-Scan-Dirs.
153500     if       DIR-Small-Files (Dir-Ix) >= 10
153600              add  DIR-Small-Files (Dir-Ix)
153700                                   to WS-Dir-Small-Qual-Cnt
153800     end-if.
153900 sc102-Scan-Dirs-Exit.  exit.
154000*
154100 sc103-Replication-Actions     section.
154200*>****************************************
154300*
154400     if       WS-Over-Repl-Count > zero
154500              add      1 to SC-Plan-Count
154600              set      Plan-Ix to SC-Plan-Count
154700              move     "REPLICATION" to PLAN-Category (Plan-Ix)
154800              move     WS-Over-Repl-Size-GB to
154900                       PLAN-Affected-GB (Plan-Ix)
155000              compute  PLAN-Monthly-Savings (Plan-Ix) rounded =
155100                       WS-Over-Repl-Size-GB * 0.04
155200              move     "LOW" to PLAN-Complexity (Plan-Ix)
155300              move     1 to PLAN-Complexity-Weight (Plan-Ix)
155400     end-if.
155500*
155600 sc103-Exit.  exit section.
155700*
155800 sc104-Cleanup-Actions         section.
155900*>****************************************
156000*
156100*  Orphaned temp/backup files plus the outright empty files
156200*  - the empties add to the count but not to the GB.
156300*
156400     if       WS-Orphan-Count > zero or WS-Empty-Count > zero
156500              add      1 to SC-Plan-Count
156600              set      Plan-Ix to SC-Plan-Count
156700              move     "CLEANUP" to PLAN-Category (Plan-Ix)
156800              move     WS-Orphan-Size-GB to
156900                       PLAN-Affected-GB (Plan-Ix)
157000              compute  PLAN-Monthly-Savings (Plan-Ix) rounded =
157100                       WS-Orphan-Size-GB * 0.04 * 3
157200              move     "LOW" to PLAN-Complexity (Plan-Ix)
157300              move     1 to PLAN-Complexity-Weight (Plan-Ix)
157400     end-if.
157500*
157600 sc104-Exit.  exit section.
157700*
157800 sc105-Plan-Totals             section.
157900*>****************************************
158000*
158100     perform  sc105-Sum-Plan thru sc105-Sum-Plan-Exit
158200              varying Plan-Ix from 1 by 1
158300              until Plan-Ix > SC-Plan-Count.
158400     compute  WS-Plan-Total-Annual rounded =
158500              WS-Plan-Total-Monthly * 12.
158600*
158700 sc105-Exit.  exit section.
158800*
158900 sc105-Sum-Plan.
159000     add      PLAN-Monthly-Savings (Plan-Ix) to
159100                                   WS-Plan-Total-Monthly.
159200     add      PLAN-Affected-GB (Plan-Ix) to WS-Plan-Total-GB.
159300     add      PLAN-Complexity-Weight (Plan-Ix) to
159400                                   WS-Plan-Complexity-Total.
159500 sc105-Sum-Plan-Exit.  exit.
159600*
159700 sc106-Roi-Months              section.
159800*>****************************************
159900*
160000*  Rule §5 - same implementation-cost totals as the cost
160100*  report summary, set against the plan's own savings this
160200*  time, not the full per-category total.
160300*
160400     if       WS-Plan-Total-Monthly > zero
160500              move    "N" to WS-Plan-Roi-NA-Flag
160600              compute WS-Plan-Roi-Months rounded =
160700                      WS-Total-Implementation-Cost /
160800                      WS-Plan-Total-Monthly
160900     else
161000              move    "Y" to WS-Plan-Roi-NA-Flag
161100              move    zero to WS-Plan-Roi-Months
161200     end-if.
161300*
161400 sc106-Exit.  exit section.
161500*
161600 sc107-Implementation-Time     section.
161700*>****************************************
161800*
161900     evaluate true
162000       when   WS-Plan-Complexity-Total <= 3
162100              move "1-2 WEEKS"   to WS-Plan-Impl-Time
162200       when   WS-Plan-Complexity-Total <= 6
162300              move "1 MONTH"     to WS-Plan-Impl-Time
162400       when   other
162500              move "2-3 MONTHS"  to WS-Plan-Impl-Time
162600     end-evaluate.
162700*
162800 sc107-Exit.  exit section.
162900 sc070-Print-Header            section.
163000*>****************************************
163100*
163200*  Report §1 - title, run date and page number.  Every
163300*  other sc0xx print paragraph assumes the page is already
163400*  under way by the time it is called.
163500*
163600     add      1 to WS-Page-Cnt.
163700     move     spaces            to PL-Title-Line.
163800     move     "STORAGE COST ADVISOR - OPTIMIZATION REPORT"
163900                                 to PL-T-Title.
164000     move     WS-Run-Date9      to PL-T-Date.
164100     move     WS-Page-Cnt       to PL-T-Page.
164200     move     PL-Title-Line     to SC-Print-Record.
164300     write    SC-Print-Record.
164400     move     PL-Blank-Line     to SC-Print-Record.
164500     write    SC-Print-Record.
164600*
164700 sc070-Exit.  exit section.
164800*
164900 sc071-Print-Scan-Totals       section.
165000*>****************************************
165100*
165200*  Report §2 - total files and total size, 2 lines.
165300*
165400     move     spaces            to PL-Label-Value-Line.
165500     move     "TOTAL FILES SCANNED" to PL-LV-Label.
165600     move     WS-Total-Files    to PL-LV-Value1.
165700     move     zero              to PL-LV-Value2.
165800     move     PL-Label-Value-Line to SC-Print-Record.
165900     write    SC-Print-Record.
166000     move     spaces            to PL-Label-Value-Line.
166100     move     "TOTAL SIZE (BYTES / GB)" to PL-LV-Label.
166200     move     WS-Total-Size-Bytes to PL-LV-Value1.
166300     move     WS-Total-Size-GB  to PL-LV-Value2.
166400     move     PL-Label-Value-Line to SC-Print-Record.
166500     write    SC-Print-Record.
166600*
166700 sc071-Exit.  exit section.
166800*
166900 sc072-Print-Classification-Counts section.
167000*>****************************************
167100*
167200*  Report §3 - one label/value line per classification rule.
167300*
167400     move     spaces            to PL-Label-Value-Line.
167500     move     "COLD FILES"      to PL-LV-Label.
167600     move     WS-Cold-Count     to PL-LV-Value1.
167700     move     WS-Cold-Size-GB   to PL-LV-Value2.
167800     move     PL-Label-Value-Line to SC-Print-Record.
167900     write    SC-Print-Record.
168000     move     spaces            to PL-Label-Value-Line.
168100     move     "DUPLICATE CANDIDATES" to PL-LV-Label.
168200     move     WS-Dup-Count      to PL-LV-Value1.
168300     move     WS-Dup-Size-GB    to PL-LV-Value2.
168400     move     PL-Label-Value-Line to SC-Print-Record.
168500     write    SC-Print-Record.
168600     move     spaces            to PL-Label-Value-Line.
168700     move     "SMALL FILES"     to PL-LV-Label.
168800     move     WS-Small-Count    to PL-LV-Value1.
168900     compute  WS-Calc-GB rounded = WS-Small-Size-Bytes
169000                                   / 1073741824.
169100     move     WS-Calc-GB        to PL-LV-Value2.
169200     move     PL-Label-Value-Line to SC-Print-Record.
169300     write    SC-Print-Record.
169400     move     spaces            to PL-Label-Value-Line.
169500     move     "EMPTY FILES"     to PL-LV-Label.
169600     move     WS-Empty-Count    to PL-LV-Value1.
169700     move     zero              to PL-LV-Value2.
169800     move     PL-Label-Value-Line to SC-Print-Record.
169900     write    SC-Print-Record.
170000     move     spaces            to PL-Label-Value-Line.
170100     move     "OVER-REPLICATED" to PL-LV-Label.
170200     move     WS-Over-Repl-Count to PL-LV-Value1.
170300     move     WS-Over-Repl-Size-GB to PL-LV-Value2.
170400     move     PL-Label-Value-Line to SC-Print-Record.
170500     write    SC-Print-Record.
170600     move     spaces            to PL-Label-Value-Line.
170700     move     "ORPHANED TEMP/BACKUP" to PL-LV-Label.
170800     move     WS-Orphan-Count   to PL-LV-Value1.
170900     move     WS-Orphan-Size-GB to PL-LV-Value2.
171000     move     PL-Label-Value-Line to SC-Print-Record.
171100     write    SC-Print-Record.
171200*
171300 sc072-Exit.  exit section.
171400*
171500 sc073-Print-Directory-Analysis section.
171600*>****************************************
171700*
171800*  Report §4 - header counts then one detail line for each
171900*  directory sc036 flagged problematic - the others scanned
172000*  fine, nothing to tell ops about them.
172100*
172200     move     spaces            to PL-Label-Value-Line.
172300     move     "TOTAL / PROBLEM DIRECTORIES" to PL-LV-Label.
172400     move     SC-Dir-Count      to PL-LV-Value1.
172500     move     SC-Problematic-Dir-Count to PL-LV-Value2.
172600     move     PL-Label-Value-Line to SC-Print-Record.
172700     write    SC-Print-Record.
172800     perform  sc073-Dir-Detail thru sc073-Dir-Detail-Exit
172900              varying Dir-Ix from 1 by 1
173000              until Dir-Ix > SC-Dir-Count.
173100*
173200 sc073-Exit.  exit section.
173300*
173400 sc073-Dir-Detail.
173500     if       DIR-Problematic-Flag (Dir-Ix) = "Y"
173600              move spaces         to PL-Dir-Detail-Line
173700              move DIR-Path (Dir-Ix) to PL-DD-Path
173800              move DIR-File-Count (Dir-Ix) to PL-DD-Count
173900              move DIR-Small-Ratio (Dir-Ix) to PL-DD-Ratio
174000              compute WS-Calc-GB2 rounded =
174100                      DIR-Total-Size (Dir-Ix) / 1048576
174200              move WS-Calc-GB2    to PL-DD-MB
174300              move PL-Dir-Detail-Line to SC-Print-Record
174400              write SC-Print-Record
174500     end-if.
174600 sc073-Dir-Detail-Exit.  exit.
174700*
174800 sc074-Print-Waste-Analysis    section.
174900*>****************************************
175000*
175100*  Report §5.
175200*
175300     move     spaces            to PL-Label-Value-Line.
175400     move     "REPLICATION WASTE (BYTES)" to PL-LV-Label.
175500     move     WS-Replication-Waste-Bytes to PL-LV-Value1.
175600     move     zero              to PL-LV-Value2.
175700     move     PL-Label-Value-Line to SC-Print-Record.
175800     write    SC-Print-Record.
175900     move     spaces            to PL-Label-Value-Line.
176000     move     "EMPTY-FILE WASTE (BYTES)" to PL-LV-Label.
176100     move     WS-Empty-File-Waste-Bytes to PL-LV-Value1.
176200     move     zero              to PL-LV-Value2.
176300     move     PL-Label-Value-Line to SC-Print-Record.
176400     write    SC-Print-Record.
176500     move     spaces            to PL-Label-Value-Line.
176600     move     "SMALL-FILE OVERHEAD (BYTES)" to PL-LV-Label.
176700     move     WS-Small-File-Overhead-Bytes to PL-LV-Value1.
176800     move     zero              to PL-LV-Value2.
176900     move     PL-Label-Value-Line to SC-Print-Record.
177000     write    SC-Print-Record.
177100     move     spaces            to PL-Label-Value-Line.
177200     move     "TOTAL WASTE (BYTES) / PCT" to PL-LV-Label.
177300     move     WS-Total-Waste    to PL-LV-Value1.
177400     move     WS-Waste-Pct      to PL-LV-Value2.
177500     move     PL-Label-Value-Line to SC-Print-Record.
177600     write    SC-Print-Record.
177700*
177800 sc074-Exit.  exit section.
177900*
178000 sc075-Print-Current-Costs     section.
178100*>****************************************
178200*
178300*  Report §6.
178400*
178500     move     spaces            to PL-Label-Value-Line.
178600     move     "STORAGE / METADATA COST" to PL-LV-Label.
178700     move     WS-Storage-Cost   to PL-LV-Value1.
178800     move     WS-Metadata-Cost  to PL-LV-Value2.
178900     move     PL-Label-Value-Line to SC-Print-Record.
179000     write    SC-Print-Record.
179100     move     spaces            to PL-Label-Value-Line.
179200     move     "SMALL-FILE OVERHEAD / NETWORK" to PL-LV-Label.
179300     move     WS-Small-File-Overhead-Cost to PL-LV-Value1.
179400     move     WS-Network-Cost   to PL-LV-Value2.
179500     move     PL-Label-Value-Line to SC-Print-Record.
179600     write    SC-Print-Record.
179700     move     spaces            to PL-Label-Value-Line.
179800     move     "TOTAL MONTHLY / ANNUAL" to PL-LV-Label.
179900     move     WS-Total-Monthly  to PL-LV-Value1.
180000     move     WS-Total-Annual   to PL-LV-Value2.
180100     move     PL-Label-Value-Line to SC-Print-Record.
180200     write    SC-Print-Record.
180300     move     spaces            to PL-Label-Value-Line.
180400     move     "COST PER GB" to PL-LV-Label.
180500     move     WS-Cost-Per-GB    to PL-LV-Value1.
180600     move     zero              to PL-LV-Value2.
180700     move     PL-Label-Value-Line to SC-Print-Record.
180800     write    SC-Print-Record.
180900*
181000 sc075-Exit.  exit section.
181100 sc076-Print-Savings-By-Category section.
181200*>****************************************
181300*
181400*  Report §7 - one line per category, then a TOTAL line
181500*  that is a straight control-break accumulation of the
181600*  5 detail lines just printed.
181700*
181800     move     zero to WS-Calc-Amt-1 WS-Calc-Amt-2
181900                       WS-Small-File-Size-GB WS-Growth-Factor
182000                       WS-Cleanup-Aff-GB WS-Orphan-Size-GB-Wk.
182100     perform  sc076-Cat-Detail thru sc076-Cat-Detail-Exit
182200              varying Cat-Ix from 1 by 1
182300              until Cat-Ix > 5.
182400     move     spaces            to PL-Savings-Line.
182500     move     "TOTAL"           to PL-SV-Name.
182600     move     WS-Calc-Amt-1     to PL-SV-Current.
182700     move     WS-Calc-Amt-2     to PL-SV-Optimized.
182800     move     WS-Total-Monthly-Savings to PL-SV-Monthly.
182900     move     zero              to PL-SV-Pct.
183000     move     WS-Total-Annual-Savings to PL-SV-Annual.
183100     move     WS-Plan-Total-GB  to PL-SV-GB.
183200     move     WS-Total-Implementation-Cost to PL-SV-Impl.
183300     move     PL-Savings-Line   to SC-Print-Record.
183400     write    SC-Print-Record.
183500*
183600 sc076-Exit.  exit section.
183700*
183800 sc076-Cat-Detail.
183900     move     spaces            to PL-Savings-Line.
184000     move     CAT-Name (Cat-Ix) to PL-SV-Name.
184100     move     CAT-Current (Cat-Ix) to PL-SV-Current.
184200     move     CAT-Optimized (Cat-Ix) to PL-SV-Optimized.
184300     move     CAT-Savings (Cat-Ix) to PL-SV-Monthly.
184400     move     CAT-Savings-Pct (Cat-Ix) to PL-SV-Pct.
184500     move     CAT-Annual (Cat-Ix) to PL-SV-Annual.
184600     move     CAT-Affected-GB (Cat-Ix) to PL-SV-GB.
184700     move     CAT-Impl-Cost (Cat-Ix) to PL-SV-Impl.
184800     move     PL-Savings-Line   to SC-Print-Record.
184900     write    SC-Print-Record.
185000     add      CAT-Current (Cat-Ix)   to WS-Calc-Amt-1.
185100     add      CAT-Optimized (Cat-Ix) to WS-Calc-Amt-2.
185200 sc076-Cat-Detail-Exit.  exit.
185300*
185400 sc077-Print-Cost-Summary      section.
185500*>****************************************
185600*
185700*  Report §8.
185800*
185900     move     spaces            to PL-Label-Value-Line.
186000     move     "TOTAL MONTHLY / ANNUAL SAVINGS" to PL-LV-Label.
186100     move     WS-Total-Monthly-Savings to PL-LV-Value1.
186200     move     WS-Total-Annual-Savings to PL-LV-Value2.
186300     move     PL-Label-Value-Line to SC-Print-Record.
186400     write    SC-Print-Record.
186500     move     spaces            to PL-Label-Value-Line.
186600     move     "IMPLEMENTATION COST / PAYBACK MOS" to
186700                                    PL-LV-Label.
186800     move     WS-Total-Implementation-Cost to PL-LV-Value1.
186900     if       WS-Payback-NA-Flag = "Y"
187000              move 999999.99   to PL-LV-Value2
187100     else
187200              move WS-Payback-Months to PL-LV-Value2
187300     end-if.
187400     move     PL-Label-Value-Line to SC-Print-Record.
187500     write    SC-Print-Record.
187600     move     spaces            to PL-Label-Value-Line.
187700     move     "ROI PCT / OPTIMIZED MONTHLY" to PL-LV-Label.
187800     move     WS-ROI-Pct        to PL-LV-Value1.
187900     move     WS-Optimized-Monthly to PL-LV-Value2.
188000     move     PL-Label-Value-Line to SC-Print-Record.
188100     write    SC-Print-Record.
188200     move     spaces            to PL-Label-Value-Line.
188300     move     "COST REDUCTION PCT" to PL-LV-Label.
188400     move     WS-Cost-Reduction-Pct to PL-LV-Value1.
188500     move     zero              to PL-LV-Value2.
188600     move     PL-Label-Value-Line to SC-Print-Record.
188700     write    SC-Print-Record.
188800*
188900 sc077-Exit.  exit section.
189000*
189100 sc078-Print-Growth-Projection section.
189200*>****************************************
189300*
189400*  Report §9.
189500*
189600     perform  sc078-Year-Detail thru sc078-Year-Detail-Exit
189700              varying Year-Ix from 1 by 1
189800              until Year-Ix > 3.
189900     move     spaces            to PL-Label-Value-Line.
190000     move     "THREE YEAR TOTAL (ANNUAL)" to PL-LV-Label.
190100     move     WS-Three-Year-Total to PL-LV-Value1.
190200     move     zero              to PL-LV-Value2.
190300     move     PL-Label-Value-Line to SC-Print-Record.
190400     write    SC-Print-Record.
190500*
190600 sc078-Exit.  exit section.
190700*
190800 sc078-Year-Detail.
190900     move     spaces            to PL-Growth-Line.
191000     move     GRW-Year (Year-Ix) to PL-GR-Year.
191100     move     GRW-Size-GB (Year-Ix) to PL-GR-Size-GB.
191200     move     GRW-Monthly (Year-Ix) to PL-GR-Monthly.
191300     move     GRW-Annual (Year-Ix) to PL-GR-Annual.
191400     move     PL-Growth-Line    to SC-Print-Record.
191500     write    SC-Print-Record.
191600 sc078-Year-Detail-Exit.  exit.
191700 sc080-Print-Summary-Section   section.
191800*>****************************************
191900*
192000*  Report §10 - the narrative section, each sub-block
192100*  driven off a separate PL-Text-Line, free form.
192200*
192300     perform  sc081-Print-Efficiency.
192400     perform  sc082-Print-Cluster-Health.
192500     perform  sc083-Print-Risks.
192600     perform  sc084-Print-Recommendations.
192700     perform  sc085-Print-Projected-Savings.
192800     perform  sc086-Print-Priorities.
192900     perform  sc087-Print-Plan.
193000*
193100 sc080-Exit.  exit section.
193200*
193300 sc081-Print-Efficiency        section.
193400*>****************************************
193500*
193600     move     spaces            to PL-Label-Value-Line.
193700     move     "EFFICIENCY SCORE / AVG FILE MB" to PL-LV-Label.
193800     move     WS-Efficiency-Score to PL-LV-Value1.
193900     move     WS-Avg-File-Size-MB to PL-LV-Value2.
194000     move     PL-Label-Value-Line to SC-Print-Record.
194100     write    SC-Print-Record.
194200     move     spaces            to PL-Text-Line.
194300     move     WS-Size-Recommendation to PL-TX-Text.
194400     move     PL-Text-Line      to SC-Print-Record.
194500     write    SC-Print-Record.
194600*
194700 sc081-Exit.  exit section.
194800*
194900 sc082-Print-Cluster-Health    section.
195000*>****************************************
195100*
195200     move     spaces            to PL-Label-Value-Line.
195300     move     "CLUSTER UTILIZATION PCT" to PL-LV-Label.
195400     move     WS-Utilization-Pct to PL-LV-Value1.
195500     move     zero              to PL-LV-Value2.
195600     move     PL-Label-Value-Line to SC-Print-Record.
195700     write    SC-Print-Record.
195800     move     spaces            to PL-Text-Line.
195900     move     WS-Cluster-Health-Status to PL-TX-Text.
196000     move     PL-Text-Line      to SC-Print-Record.
196100     write    SC-Print-Record.
196200*
196300 sc082-Exit.  exit section.
196400*
196500 sc083-Print-Risks             section.
196600*>****************************************
196700*
196800     perform  sc083-Risk-Detail thru sc083-Risk-Detail-Exit
196900              varying Risk-Ix from 1 by 1
197000              until Risk-Ix > SC-Risk-Count.
197100     move     spaces            to PL-Label-Value-Line.
197200     move     "OVERALL RISK SCORE" to PL-LV-Label.
197300     move     WS-Risk-Score-Total to PL-LV-Value1.
197400     move     zero              to PL-LV-Value2.
197500     move     PL-Label-Value-Line to SC-Print-Record.
197600     write    SC-Print-Record.
197700     move     spaces            to PL-Text-Line.
197800     move     WS-Risk-Level     to PL-TX-Text.
197900     move     PL-Text-Line      to SC-Print-Record.
198000     write    SC-Print-Record.
198100*
198200 sc083-Exit.  exit section.
198300*
198400 sc083-Risk-Detail.
198500     move     spaces            to PL-Label-Value-Line.
198600     move     RISK-Name (Risk-Ix) to PL-LV-Label.
198700     move     RISK-Score (Risk-Ix) to PL-LV-Value1.
198800     move     zero              to PL-LV-Value2.
198900     move     PL-Label-Value-Line to SC-Print-Record.
199000     write    SC-Print-Record.
199100 sc083-Risk-Detail-Exit.  exit.
199200*
199300 sc084-Print-Recommendations   section.
199400*>****************************************
199500*
199600     perform  sc084-Reco-Detail thru sc084-Reco-Detail-Exit
199700              varying Reco-Ix from 1 by 1
199800              until Reco-Ix > SC-Reco-Count.
199900     move     spaces            to PL-Label-Value-Line.
200000     move     "RECOMMENDATION TOTALS (MO/YR)" to PL-LV-Label.
200100     move     WS-Reco-Total-Monthly to PL-LV-Value1.
200200     move     WS-Reco-Total-Annual to PL-LV-Value2.
200300     move     PL-Label-Value-Line to SC-Print-Record.
200400     write    SC-Print-Record.
200500*
200600 sc084-Exit.  exit section.
200700*
200800 sc084-Reco-Detail.
200900     move     spaces            to PL-Label-Value-Line.
201000     move     RECO-Action (Reco-Ix) to PL-LV-Label.
201100     move     RECO-Monthly-Savings (Reco-Ix) to PL-LV-Value1.
201200     move     RECO-Annual-Savings (Reco-Ix) to PL-LV-Value2.
201300     move     PL-Label-Value-Line to SC-Print-Record.
201400     write    SC-Print-Record.
201500     move     spaces            to PL-Text-Line.
201600     move     RECO-Timeline (Reco-Ix) to PL-TX-Text.
201700     move     PL-Text-Line      to SC-Print-Record.
201800     write    SC-Print-Record.
201900 sc084-Reco-Detail-Exit.  exit.
202000*
202100 sc085-Print-Projected-Savings section.
202200*>****************************************
202300*
202400     move     spaces            to PL-Label-Value-Line.
202500     move     "PROJECTED SAVINGS MO/YR" to PL-LV-Label.
202600     move     WS-Total-Projected-Monthly to PL-LV-Value1.
202700     move     WS-Total-Projected-Annual to PL-LV-Value2.
202800     move     PL-Label-Value-Line to SC-Print-Record.
202900     write    SC-Print-Record.
203000     move     spaces            to PL-Label-Value-Line.
203100     move     "SAVINGS PCT / OPTIMIZED MONTHLY" to
203200                                    PL-LV-Label.
203300     move     WS-Projected-Savings-Pct to PL-LV-Value1.
203400     move     WS-Projected-Optimized-Monthly to PL-LV-Value2.
203500     move     PL-Label-Value-Line to SC-Print-Record.
203600     write    SC-Print-Record.
203700     move     spaces            to PL-Text-Line.
203800     move     WS-Projected-Confidence to PL-TX-Text.
203900     move     PL-Text-Line      to SC-Print-Record.
204000     write    SC-Print-Record.
204100*
204200 sc085-Exit.  exit section.
204300*
204400 sc086-Print-Priorities        section.
204500*>****************************************
204600*
204700     perform  sc086-Pri-Detail thru sc086-Pri-Detail-Exit
204800              varying Pri-Ix from 1 by 1
204900              until Pri-Ix > 4.
205000*
205100 sc086-Exit.  exit section.
205200*
205300 sc086-Pri-Detail.
205400     move     spaces            to PL-Label-Value-Line.
205500     move     PRI-Category (Pri-Ix) to PL-LV-Label.
205600     move     PRI-Savings-GB (Pri-Ix) to PL-LV-Value1.
205700     move     zero              to PL-LV-Value2.
205800     move     PL-Label-Value-Line to SC-Print-Record.
205900     write    SC-Print-Record.
206000     move     spaces            to PL-Text-Line.
206100     string   PRI-Priority (Pri-Ix) " / " PRI-Impact (Pri-Ix)
206200              delimited by size into PL-TX-Text
206300     end-string.
206400     move     PL-Text-Line      to SC-Print-Record.
206500     write    SC-Print-Record.
206600 sc086-Pri-Detail-Exit.  exit.
206700*
206800 sc087-Print-Plan              section.
206900*>****************************************
207000*
207100*  The optimisation plan itself - one line per action plus
207200*  the plan totals and the two estimates off sc105-sc107.
207300*
207400     perform  sc087-Plan-Detail thru sc087-Plan-Detail-Exit
207500              varying Plan-Ix from 1 by 1
207600              until Plan-Ix > SC-Plan-Count.
207700     move     spaces            to PL-Label-Value-Line.
207800     move     "PLAN TOTAL MONTHLY / ANNUAL" to PL-LV-Label.
207900     move     WS-Plan-Total-Monthly to PL-LV-Value1.
208000     move     WS-Plan-Total-Annual to PL-LV-Value2.
208100     move     PL-Label-Value-Line to SC-Print-Record.
208200     write    SC-Print-Record.
208300     move     spaces            to PL-Label-Value-Line.
208400     move     "PLAN ROI MONTHS" to PL-LV-Label.
208500     if       WS-Plan-Roi-NA-Flag = "Y"
208600              move 999999.99   to PL-LV-Value1
208700     else
208800              move WS-Plan-Roi-Months to PL-LV-Value1
208900     end-if.
209000     move     zero              to PL-LV-Value2.
209100     move     PL-Label-Value-Line to SC-Print-Record.
209200     write    SC-Print-Record.
209300     move     spaces            to PL-Text-Line.
209400     move     WS-Plan-Impl-Time to PL-TX-Text.
209500     move     PL-Text-Line      to SC-Print-Record.
209600     write    SC-Print-Record.
209700*
209800 sc087-Exit.  exit section.
209900*
210000 sc087-Plan-Detail.
210100     move     spaces            to PL-Label-Value-Line.
210200     move     PLAN-Category (Plan-Ix) to PL-LV-Label.
210300     move     PLAN-Affected-GB (Plan-Ix) to PL-LV-Value1.
210400     move     PLAN-Monthly-Savings (Plan-Ix) to PL-LV-Value2.
210500     move     PL-Label-Value-Line to SC-Print-Record.
210600     write    SC-Print-Record.
210700     move     spaces            to PL-Text-Line.
210800     string   PLAN-Complexity (Plan-Ix) " COMPLEXITY"
210900              delimited by size into PL-TX-Text
211000     end-string.
211100     move     PL-Text-Line      to SC-Print-Record.
211200     write    SC-Print-Record.
211300 sc087-Plan-Detail-Exit.  exit.
211400*
211500 sc150-No-Files-Found          section.
211600*>****************************************
211700*
211800*  Batch Flow 1.6 - empty SC-Meta-File is not an abend, just
211900*  a short report with every total sitting at zero.
212000*
212100     move     "Y" to WS-No-Files-Found-Flag.
212200     perform  sc070-Print-Header.
212300     move     spaces            to PL-Text-Line.
212400     move     "NO FILES FOUND"  to PL-TX-Text.
212500     move     PL-Text-Line      to SC-Print-Record.
212600     write    SC-Print-Record.
212700*
212800 sc150-Exit.  exit section.
212900 
